000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    AML-SUMREC.                                               
000300 AUTHOR.        LM TRASK.                                                 
000400 INSTALLATION. TRANSFER AGENCY SERVICES - AML MONITORING UNIT.            
000500 DATE-WRITTEN.  04/19/93.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENTIAL - AML CASE DATA.                             
000800*                                                                         
000900*****************************************************************         
001000*                                                                *        
001100*    AML-SUMREC  --  CASE-SUMMARY OUTPUT RECORD LAYOUT          *         
001200*                                                                *        
001300*    ONE RECORD PER CASE RUN: RISK SCORE, RISK BAND, MAIN SAR   *         
001400*    DRIVER, RECOMMENDATION, AND THE SORTED LIST OF SUPPORTING  *         
001500*    INDICATOR CODES. RECORD-TYPE-CD KEPT FROM THE OLD SDCM     *         
001600*    CASH-MOVEMENT LAYOUT THIS COPYBOOK WAS CLONED FROM, EVEN   *         
001700*    THOUGH THIS FILE NEVER CARRIES A HEADER OR TRAILER ROW -   *         
001800*    DATA ADMIN WANTED THE DISCRIMINATOR LEFT IN FOR WHEN A     *         
001900*    RUN-CONTROL HEADER GETS ADDED.                             *         
002000*                                                                *        
002100*****************************************************************         
002200*  CHANGE LOG                                                             
002300*                                                                         
002400*    04/19/93  LMT  REQ AML-0039  ORIGINAL LAYOUT - SCORE, BAND,          
002500*                    DRIVER, RECOMMENDATION, FOUR SUPPORTING SLOTS.       
002600*    11/08/95  LMT  REQ AML-0053  WIDENED THE SUPPORTING TABLE            
002700*                    FROM 4 TO 12 OCCURRENCES - FOUR WAS NEVER            
002800*                    ENOUGH ONCE THE LAYERING RULE WENT LIVE.             
002900*    07/22/98  PBN  REQ AML-0066  Y2K REVIEW - NO DATE FIELDS IN          
003000*                    THIS RECORD, NO CHANGE NEEDED.                       
003100*    01/11/99  PBN  REQ AML-0067  Y2K SIGN-OFF - CONFIRMED.               
003200*    06/30/03  DJM  REQ AML-0090  ADDED CS-SUPPORTING-COUNT SO            
003300*                    DOWNSTREAM JOBS DO NOT HAVE TO SCAN FOR              
003400*                    TRAILING SPACES IN THE SUPPORTING TABLE.             
003500*    10/05/14  SHN  REQ AML-0129  NO LAYOUT CHANGE - REASSIGNED           
003600*                    SELECT TO LOGICAL NAME AMLSUM.                       
003700*    08/21/20  SHN  REQ AML-0151  CLONED RECORD-TYPE-CD AND THE           
003800*                    HEADER/TRAILER REDEFINES FROM SDCM.POSITION          
003900*                    SO A FUTURE RUN-CONTROL RECORD CAN BE ADDED          
004000*                    WITHOUT A NEW FILE.                                  
004100*    03/15/21  SHN  REQ AML-0154  ADDED WK-SUPPORTING-COMP - THE          
004200*                    CASE PROCESSOR NEEDED A COMP SUBSCRIPT TO            
004300*                    WALK CS-SUPPORTING-TABLE WHEN BUILDING THE           
004400*                    SAR REPORT, RATHER THAN A DISPLAY COUNTER.           
004500*                                                                         
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SPECIAL-NAMES.                                                           
004900     C01 IS TOP-OF-FORM.                                                  
005000 INPUT-OUTPUT SECTION.                                                    
005100 FILE-CONTROL.                                                            
005200     SELECT AML-SUMREC ASSIGN TO AMLSUM                                   
005300         ORGANIZATION IS LINE SEQUENTIAL                                  
005400         FILE STATUS IS WK-SUMREC-STATUS.                                 
005500 DATA DIVISION.                                                           
005600 FILE SECTION.                                                            
005700 FD  AML-SUMREC                                                           
005800     LABEL RECORD STANDARD.                                               
005900 01  AML-SUMREC.                                                          
006000     05  RECORD-TYPE-CD                 PIC X(01).                        
006100         88  RECORD-TYPE-HEADER             VALUE 'H'.                    
006200         88  RECORD-TYPE-DETAIL             VALUE 'D'.                    
006300         88  RECORD-TYPE-TRAILER            VALUE 'T'.                    
006400     05  DETAIL-RECORD-AREA.                                              
006500         10  CS-RISK-SCORE               PIC 9(02).                       
006600         10  CS-RISK-BAND                PIC X(06).                       
006700             88  CS-BAND-LOW                 VALUE 'Low   '.              
006800             88  CS-BAND-MEDIUM              VALUE 'Medium'.              
006900             88  CS-BAND-HIGH                VALUE 'High  '.              
007000         10  CS-MAIN-DRIVER               PIC X(35).                      
007100         10  CS-RECOMMENDATION            PIC X(06).                      
007200             88  CS-RECOMMEND-NO-SAR         VALUE 'No SAR'.              
007300             88  CS-RECOMMEND-REVIEW         VALUE 'Review'.              
007400             88  CS-RECOMMEND-SAR            VALUE 'SAR   '.              
007500         10  CS-SUPPORTING-COUNT          PIC 9(02).                      
007600         10  CS-SUPPORTING-TABLE.                                         
007700             15  CS-SUPPORTING OCCURS 12 TIMES                            
007800                                          PIC X(35).                      
007900         10  FILLER                       PIC X(46).                      
008000     05  HEADER-RECORD-AREA REDEFINES DETAIL-RECORD-AREA.                 
008100         10  HDR-RUN-DATE                 PIC X(10).                      
008200         10  HDR-RUN-TIME                 PIC X(08).                      
008300         10  FILLER                       PIC X(499).                     
008400     05  TRAILER-RECORD-AREA REDEFINES DETAIL-RECORD-AREA.                
008500         10  TLR-CASE-COUNT               PIC 9(07).                      
008600         10  FILLER                       PIC X(510).                     
008700 WORKING-STORAGE SECTION.                                                 
008800 01  WK-SUMREC-STATUS                    PIC X(02).                       
008900 01  WK-SUPPORTING-COMP                  PIC 9(02)  COMP.                 
009000 PROCEDURE DIVISION.                                                      
009100 0000-STUB-ENTRY.                                                         
009200*    THIS PROGRAM IS CARRIED AS A COPYBOOK-PROGRAM ONLY - IT IS           
009300*    NOT RUN. AML-CASEPROC COPIES THE 01-LEVEL ABOVE DIRECTLY             
009400*    AND USES ONLY THE DETAIL-RECORD-AREA PORTION.                        
009500     STOP RUN.                                                            
