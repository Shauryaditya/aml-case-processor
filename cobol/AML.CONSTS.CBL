000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    AML-CONSTS.                                               
000300 AUTHOR.        LM TRASK.                                                 
000400 INSTALLATION.  TRANSFER AGENCY SERVICES - AML MONITORING UNIT.           
000500 DATE-WRITTEN.  04/26/93.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENTIAL - AML CASE DATA.                             
000800*                                                                         
000900*****************************************************************         
001000*                                                                *        
001100*    AML-CONSTS  --  FIXED RULE TABLES FOR THE CASE PROCESSOR   *         
001200*                                                                *        
001300*    KEYWORD LISTS, THE HIGH-RISK PATTERN SET, AND THE MAIN     *         
001400*    SAR-DRIVER PRIORITY ORDER. COPIED INTO AML-CASEPROC AND    *         
001500*    LOADED ONCE AT JOB START. LOADED BY REDEFINES OVER A BLOCK  *        
001600*    OF VALUE CLAUSES - THIS SHOP'S COMPILER WILL NOT TAKE A     *        
001700*    VALUE CLAUSE ON AN OCCURS ITEM.                             *        
001800*                                                                *        
001900*****************************************************************         
002000*  CHANGE LOG                                                             
002100*                                                                         
002200*    04/26/93  LMT  REQ AML-0041  ORIGINAL TABLES - CRYPTO AND            
002300*                    JURISDICTION KEYWORDS ONLY.                          
002400*    11/08/95  LMT  REQ AML-0055  ADDED THE INBOUND/OUTBOUND              
002500*                    DIRECTION KEYWORD TABLES - HAD BEEN IN-LINE          
002600*                    LITERALS IN THE NORMALIZER, DUPLICATED IN            
002700*                    THREE PLACES.                                        
002800*    07/22/98  PBN  REQ AML-0066  Y2K REVIEW - NO DATE FIELDS IN          
002900*                    THIS COPYBOOK, NO CHANGE NEEDED.                     
003000*    01/11/99  PBN  REQ AML-0067  Y2K SIGN-OFF - CONFIRMED.               
003100*    06/30/03  DJM  REQ AML-0092  ADDED THE HIGH-RISK PATTERN SET         
003200*                    AND THE MAIN-DRIVER PRIORITY TABLE SO THE            
003300*                    DECISIONING PASS STOPS HARD-CODING THEM IN           
003400*                    A 40-DEEP IF/ELSE CHAIN.                             
003500*    10/05/14  SHN  REQ AML-0131  ADDED CRYPTO.COM TO THE CRYPTO          
003600*                    KEYWORD TABLE PER COMPLIANCE BULLETIN 14-19.         
003700*    08/21/20  SHN  REQ AML-0152  KEPT SMURFING_P2P_INBOUND IN            
003800*                    THE HIGH-RISK SET - LEGACY CODE, NO RULE             
003900*                    PRODUCES IT ANY MORE, COMPLIANCE STILL               
004000*                    WANTS IT BLOCKED IF IT EVER SHOWS UP AGAIN.          
004100*    02/14/24  KTV  REQ AML-0183  ADDED THE KEYWORD-LENGTH TABLES         
004200*                    BELOW - 8100-STRING-CONTAINS IN AML-CASEPROC         
004300*                    NEEDS THE EXACT LENGTH OF EACH KEYWORD AND           
004400*                    WE WERE NOT GOING TO COMPUTE IT AT RUN TIME.         
004500*                                                                         
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SPECIAL-NAMES.                                                           
004900     C01 IS TOP-OF-FORM.                                                  
005000 DATA DIVISION.                                                           
005100 WORKING-STORAGE SECTION.                                                 
005200*                                                                         
005300*    --- CRYPTO DEPOSIT KEYWORDS (RULES 5 AND 9) ---                      
005400*                                                                         
005500 01  W7-CRYPTO-KEYWORD-VALUES.                                            
005600     05  FILLER                 PIC X(20) VALUE 'cryptoexchange'.         
005700     05  FILLER                 PIC X(20) VALUE 'crypto exchange'.        
005800     05  FILLER                 PIC X(20) VALUE 'crypto'.                 
005900     05  FILLER                 PIC X(20) VALUE 'coinbase'.               
006000     05  FILLER                 PIC X(20) VALUE 'kraken'.                 
006100     05  FILLER                 PIC X(20) VALUE 'binance'.                
006200     05  FILLER                 PIC X(20) VALUE 'kucoin'.                 
006300     05  FILLER                 PIC X(20) VALUE 'okx'.                    
006400     05  FILLER                 PIC X(20) VALUE 'crypto.com'.             
006500 01  W7-CRYPTO-KEYWORD-TABLE REDEFINES W7-CRYPTO-KEYWORD-VALUES.          
006600     05  W7-CRYPTO-KEYWORD OCCURS 9 TIMES                                 
006700                            INDEXED BY W7-IDX                             
006800                            PIC X(20).                                    
006900 01  W7-CRYPTO-KEYWORD-LEN-VALUES.                                        
007000     05  FILLER                 PIC 9(02) COMP VALUE 14.                  
007100     05  FILLER                 PIC 9(02) COMP VALUE 15.                  
007200     05  FILLER                 PIC 9(02) COMP VALUE 06.                  
007300     05  FILLER                 PIC 9(02) COMP VALUE 08.                  
007400     05  FILLER                 PIC 9(02) COMP VALUE 06.                  
007500     05  FILLER                 PIC 9(02) COMP VALUE 07.                  
007600     05  FILLER                 PIC 9(02) COMP VALUE 06.                  
007700     05  FILLER                 PIC 9(02) COMP VALUE 03.                  
007800     05  FILLER                 PIC 9(02) COMP VALUE 10.                  
007900 01  W7-CRYPTO-KEYWORD-LEN-TABLE REDEFINES W7-CRYPTO-KEYWORD-LEN-VALUES.  
008000     05  W7-CRYPTO-KEYWORD-LEN OCCURS 9 TIMES                             
008100                                INDEXED BY W7-LEN-IDX                     
008200                                PIC 9(02) COMP.                           
008300*                                                                         
008400*    --- RULE 9 USES A SHORTER CRYPTO LIST (SOURCE BEHAVIOR) ---          
008500*                                                                         
008600 01  W8-LAYER-CRYPTO-VALUES.                                              
008700     05  FILLER                 PIC X(20) VALUE 'crypto'.                 
008800     05  FILLER                 PIC X(20) VALUE 'exchange'.               
008900     05  FILLER                 PIC X(20) VALUE 'binance'.                
009000     05  FILLER                 PIC X(20) VALUE 'coinbase'.               
009100     05  FILLER                 PIC X(20) VALUE 'kraken'.                 
009200 01  W8-LAYER-CRYPTO-TABLE REDEFINES W8-LAYER-CRYPTO-VALUES.              
009300     05  W8-LAYER-CRYPTO-KEYWORD OCCURS 5 TIMES                           
009400                                 INDEXED BY W8-IDX                        
009500                                 PIC X(20).                               
009600 01  W8-LAYER-CRYPTO-LEN-VALUES.                                          
009700     05  FILLER                 PIC 9(02) COMP VALUE 06.                  
009800     05  FILLER                 PIC 9(02) COMP VALUE 08.                  
009900     05  FILLER                 PIC 9(02) COMP VALUE 07.                  
010000     05  FILLER                 PIC 9(02) COMP VALUE 08.                  
010100     05  FILLER                 PIC 9(02) COMP VALUE 06.                  
010200 01  W8-LAYER-CRYPTO-LEN-TABLE REDEFINES W8-LAYER-CRYPTO-LEN-VALUES.      
010300     05  W8-LAYER-CRYPTO-LEN OCCURS 5 TIMES                               
010400                              INDEXED BY W8-LEN-IDX                       
010500                              PIC 9(02) COMP.                             
010600*                                                                         
010700*    --- HIGH-RISK JURISDICTION KEYWORDS (RULE 6) ---                     
010800*                                                                         
010900 01  W9-JURISDICTION-VALUES.                                              
011000     05  FILLER                 PIC X(20) VALUE 'highriskcountry'.        
011100     05  FILLER                 PIC X(20) VALUE 'sanctionedcountry'.      
011200     05  FILLER                 PIC X(20) VALUE 'xyz'.                    
011300     05  FILLER                 PIC X(20) VALUE 'countryx'.               
011400     05  FILLER                 PIC X(20) VALUE 'hong kong'.              
011500     05  FILLER                 PIC X(20) VALUE 'uae'.                    
011600     05  FILLER                 PIC X(20) VALUE 'dubai'.                  
011700     05  FILLER                 PIC X(20) VALUE 'china'.                  
011800     05  FILLER                 PIC X(20) VALUE 'offshore'.               
011900     05  FILLER                 PIC X(20) VALUE 'foreign wire'.           
012000 01  W9-JURISDICTION-TABLE REDEFINES W9-JURISDICTION-VALUES.              
012100     05  W9-JURISDICTION-KEYWORD OCCURS 10 TIMES                          
012200                                 INDEXED BY W9-IDX                        
012300                                 PIC X(20).                               
012400 01  W9-JURISDICTION-LEN-VALUES.                                          
012500     05  FILLER                 PIC 9(02) COMP VALUE 15.                  
012600     05  FILLER                 PIC 9(02) COMP VALUE 17.                  
012700     05  FILLER                 PIC 9(02) COMP VALUE 03.                  
012800     05  FILLER                 PIC 9(02) COMP VALUE 08.                  
012900     05  FILLER                 PIC 9(02) COMP VALUE 09.                  
013000     05  FILLER                 PIC 9(02) COMP VALUE 03.                  
013100     05  FILLER                 PIC 9(02) COMP VALUE 05.                  
013200     05  FILLER                 PIC 9(02) COMP VALUE 05.                  
013300     05  FILLER                 PIC 9(02) COMP VALUE 08.                  
013400     05  FILLER                 PIC 9(02) COMP VALUE 12.                  
013500 01  W9-JURISDICTION-LEN-TABLE REDEFINES W9-JURISDICTION-LEN-VALUES.      
013600     05  W9-JURISDICTION-LEN OCCURS 10 TIMES                              
013700                                INDEXED BY W9-LEN-IDX                     
013800                                PIC 9(02) COMP.                           
013900*                                                                         
014000*    --- DIRECTION INFERENCE KEYWORDS (UNIT A) ---                        
014100*                                                                         
014200 01  WA-INBOUND-MARKER-VALUES.                                            
014300     05  FILLER                 PIC X(10) VALUE 'incoming'.               
014400     05  FILLER                 PIC X(10) VALUE 'from '.                  
014500     05  FILLER                 PIC X(10) VALUE 'credit'.                 
014600     05  FILLER                 PIC X(10) VALUE 'deposit'.                
014700     05  FILLER                 PIC X(10) VALUE 'salary'.                 
014800     05  FILLER                 PIC X(10) VALUE 'payroll'.                
014900 01  WA-INBOUND-MARKER-TABLE REDEFINES WA-INBOUND-MARKER-VALUES.          
015000     05  WA-INBOUND-MARKER OCCURS 6 TIMES                                 
015100                           INDEXED BY WA-IN-IDX                           
015200                           PIC X(10).                                     
015300 01  WA-INBOUND-MARKER-LEN-VALUES.                                        
015400     05  FILLER                 PIC 9(02) COMP VALUE 08.                  
015500     05  FILLER                 PIC 9(02) COMP VALUE 05.                  
015600     05  FILLER                 PIC 9(02) COMP VALUE 06.                  
015700     05  FILLER                 PIC 9(02) COMP VALUE 07.                  
015800     05  FILLER                 PIC 9(02) COMP VALUE 06.                  
015900     05  FILLER                 PIC 9(02) COMP VALUE 07.                  
016000 01  WA-INBOUND-MARKER-LEN-TABLE REDEFINES WA-INBOUND-MARKER-LEN-VALUES.  
016100     05  WA-INBOUND-MARKER-LEN OCCURS 6 TIMES                             
016200                               INDEXED BY WA-IN-LEN-IDX                   
016300                               PIC 9(02) COMP.                            
016400 01  WA-OUTBOUND-MARKER-VALUES.                                           
016500     05  FILLER                 PIC X(12) VALUE 'transfer to'.            
016600     05  FILLER                 PIC X(12) VALUE 'wire to'.                
016700     05  FILLER                 PIC X(12) VALUE 'withdrawal'.             
016800     05  FILLER                 PIC X(12) VALUE 'payment'.                
016900     05  FILLER                 PIC X(12) VALUE 'sent'.                   
017000     05  FILLER                 PIC X(12) VALUE 'debit'.                  
017100 01  WA-OUTBOUND-MARKER-TABLE REDEFINES WA-OUTBOUND-MARKER-VALUES.        
017200     05  WA-OUTBOUND-MARKER OCCURS 6 TIMES                                
017300                            INDEXED BY WA-OUT-IDX                         
017400                            PIC X(12).                                    
017500 01  WA-OUTBOUND-MARKER-LEN-VALUES.                                       
017600     05  FILLER                 PIC 9(02) COMP VALUE 12.                  
017700     05  FILLER                 PIC 9(02) COMP VALUE 07.                  
017800     05  FILLER                 PIC 9(02) COMP VALUE 10.                  
017900     05  FILLER                 PIC 9(02) COMP VALUE 07.                  
018000     05  FILLER                 PIC 9(02) COMP VALUE 04.                  
018100     05  FILLER                 PIC 9(02) COMP VALUE 05.                  
018200 01  WA-OUTBOUND-MARKER-LEN-TABLE REDEFINES WA-OUTBOUND-MARKER-LEN-VALUES.
018300     05  WA-OUTBOUND-MARKER-LEN OCCURS 6 TIMES                            
018400                                INDEXED BY WA-OUT-LEN-IDX                 
018500                                PIC 9(02) COMP.                           
018600*                                                                         
018700*    --- RULE 3 / RULE 10 INBOUND ELIGIBILITY KEYWORDS ---                
018800*                                                                         
018900 01  WB-ELIGIBLE-INBOUND-VALUES.                                          
019000     05  FILLER                 PIC X(10) VALUE 'incoming'.               
019100     05  FILLER                 PIC X(10) VALUE 'credit'.                 
019200     05  FILLER                 PIC X(10) VALUE 'from'.                   
019300 01  WB-ELIGIBLE-INBOUND-TABLE REDEFINES WB-ELIGIBLE-INBOUND-VALUES.      
019400     05  WB-ELIGIBLE-INBOUND-KEYWORD OCCURS 3 TIMES                       
019500                                     INDEXED BY WB-IDX                    
019600                                     PIC X(10).                           
019700 01  WB-ELIGIBLE-INBOUND-LEN-VALUES.                                      
019800     05  FILLER                 PIC 9(02) COMP VALUE 08.                  
019900     05  FILLER                 PIC 9(02) COMP VALUE 06.                  
020000     05  FILLER                 PIC 9(02) COMP VALUE 04.                  
020100 01  WB-ELIGIBLE-INBOUND-LEN-TABLE                                        
020200                         REDEFINES WB-ELIGIBLE-INBOUND-LEN-VALUES.        
020300     05  WB-ELIGIBLE-INBOUND-LEN OCCURS 3 TIMES                           
020400                                 INDEXED BY WB-LEN-IDX                    
020500                                 PIC 9(02) COMP.                          
020600*                                                                         
020700*    --- HIGH-RISK PATTERN SET (UNIT C, BLOCKS NO-SAR) ---                
020800*                                                                         
020900 01  WC-HIGH-RISK-SET-VALUES.                                             
021000     05  FILLER PIC X(35) VALUE 'STRUCTURING_NEAR_THRESHOLD_CASH'.        
021100     05  FILLER PIC X(35) VALUE 'ATM_STRUCTURING_WITHDRAWALS'.            
021200     05  FILLER PIC X(35) VALUE 'INBOUND_SMURFING'.                       
021300     05  FILLER PIC X(35) VALUE 'SMURFING_P2P_INBOUND'.                   
021400     05  FILLER PIC X(35) VALUE 'P2P_MULTIPLE_TRANSFERS_SAME_DAY'.        
021500     05  FILLER PIC X(35) VALUE 'CRYPTO_TO_BANK_FLOW'.                    
021600     05  FILLER PIC X(35) VALUE 'RAPID_OUTFLOW'.                          
021700     05  FILLER PIC X(35) VALUE 'RAPID_CASH_TO_WIRE'.                     
021800     05  FILLER PIC X(35) VALUE 'HIGH_RISK_JURISDICTION_WIRE'.            
021900 01  WC-HIGH-RISK-SET-TABLE REDEFINES WC-HIGH-RISK-SET-VALUES.            
022000     05  WC-HIGH-RISK-CODE OCCURS 9 TIMES                                 
022100                           INDEXED BY WC-IDX                              
022200                           PIC X(35).                                     
022300*                                                                         
022400*    --- MAIN SAR-DRIVER PRIORITY ORDER (UNIT C) ---                      
022500*                                                                         
022600 01  WD-MAIN-DRIVER-VALUES.                                               
022700     05  FILLER PIC X(35) VALUE 'FUNNELING_ACTIVITY'.                     
022800     05  FILLER PIC X(35) VALUE 'LAYERING_ACTIVITY'.                      
022900     05  FILLER PIC X(35) VALUE 'INBOUND_SMURFING'.                       
023000     05  FILLER PIC X(35) VALUE 'CRYPTO_TO_BANK_FLOW'.                    
023100     05  FILLER PIC X(35) VALUE 'RAPID_OUTFLOW'.                          
023200     05  FILLER PIC X(35) VALUE 'RAPID_CASH_TO_WIRE'.                     
023300     05  FILLER PIC X(35) VALUE 'STRUCTURING_NEAR_THRESHOLD_CASH'.        
023400     05  FILLER PIC X(35) VALUE 'ATM_STRUCTURING_WITHDRAWALS'.            
023500     05  FILLER PIC X(35) VALUE 'P2P_MULTIPLE_TRANSFERS_SAME_DAY'.        
023600 01  WD-MAIN-DRIVER-TABLE REDEFINES WD-MAIN-DRIVER-VALUES.                
023700     05  WD-MAIN-DRIVER-CODE OCCURS 9 TIMES                               
023800                             INDEXED BY WD-IDX                            
023900                             PIC X(35).                                   
024000*                                                                         
024100*    --- FIXED INFERRED SUPPORTING INDICATORS BY DRIVER ---               
024200*                                                                         
024300 01  WE-LAYERING-SUPPORT-VALUES.                                          
024400     05  FILLER PIC X(35) VALUE 'RAPID_OUTFLOW'.                          
024500     05  FILLER PIC X(35) VALUE 'MULTIPLE_TRANSACTION_CHANNELS'.          
024600     05  FILLER PIC X(35) VALUE 'RAPID_SEQUENCE_OF_TRANSFERS'.            
024700 01  WE-LAYERING-SUPPORT-TABLE REDEFINES WE-LAYERING-SUPPORT-VALUES.      
024800     05  WE-LAYERING-SUPPORT-CODE OCCURS 3 TIMES PIC X(35).               
024900 01  WE-FUNNEL-SUPPORT-VALUES.                                            
025000     05  FILLER PIC X(35) VALUE 'MULTIPLE_INBOUND_SOURCES'.               
025100     05  FILLER PIC X(35) VALUE 'AGGREGATION_OF_FUNDS'.                   
025200     05  FILLER PIC X(35) VALUE 'SINGLE_EXIT_DESTINATION'.                
025300 01  WE-FUNNEL-SUPPORT-TABLE REDEFINES WE-FUNNEL-SUPPORT-VALUES.          
025400     05  WE-FUNNEL-SUPPORT-CODE OCCURS 3 TIMES PIC X(35).                 
025500 01  WE-SMURF-SUPPORT-VALUES.                                             
025600     05  FILLER PIC X(35) VALUE 'MULTIPLE_SMALL_INBOUND_TRANSFERS'.       
025700     05  FILLER PIC X(35) VALUE 'DISTINCT_SENDERS'.                       
025800 01  WE-SMURF-SUPPORT-TABLE REDEFINES WE-SMURF-SUPPORT-VALUES.            
025900     05  WE-SMURF-SUPPORT-CODE OCCURS 2 TIMES PIC X(35).                  
026000 PROCEDURE DIVISION.                                                      
026100 0000-STUB-ENTRY.                                                         
026200*    THIS PROGRAM IS CARRIED AS A COPYBOOK-PROGRAM ONLY - IT IS           
026300*    NOT RUN. AML-CASEPROC COPIES THE WORKING-STORAGE ABOVE               
026400*    DIRECTLY.                                                            
026500     STOP RUN.                                                            
