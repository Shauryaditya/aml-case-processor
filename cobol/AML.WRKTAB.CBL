000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    AML-WRKTAB.                                               
000300 AUTHOR.        R KOWALCZYK.                                              
000400 INSTALLATION.  TRANSFER AGENCY SERVICES - AML MONITORING UNIT.           
000500 DATE-WRITTEN.  03/28/91.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENTIAL - AML CASE DATA.                             
000800*                                                                         
000900*****************************************************************         
001000*                                                                *        
001100*    AML-WRKTAB  --  WORKING-STORAGE TABLES FOR THE CASE RUN    *         
001200*                                                                *        
001300*    THE NORMALIZED TRANSACTION TABLE (ONE ENTRY PER STATEMENT  *         
001400*    LINE), THE BY-DAY GROUPING TABLE, AND THE RULE-PASS        *         
001500*    ACCUMULATORS. COPIED INTO AML-CASEPROC ONLY - THIS IS NOT  *         
001600*    A FILE LAYOUT, THERE IS NO FD HERE.                        *         
001700*                                                                *        
001800*****************************************************************         
001900*  CHANGE LOG                                                             
002000*                                                                         
002100*    03/28/91  RFK  REQ AML-0003  ORIGINAL TABLE - 200 ENTRIES.           
002200*    09/02/91  RFK  REQ AML-0015  GREW THE TABLE TO 500 ENTRIES -         
002300*                    THE PILOT BRANCHES WERE OVERFLOWING 200 ON           
002400*                    BUSY CUSTOMERS.                                      
002500*    04/19/93  LMT  REQ AML-0040  ADDED WT-JULIAN-DAY - RULES 2,          
002600*                    5, 8, 9 AND 10 ALL NEED DAY-DELTA MATH AND           
002700*                    THE OLD MM/DD STRING COMPARE WAS WRONG               
002800*                    ACROSS MONTH BOUNDARIES.                             
002900*    11/08/95  LMT  REQ AML-0054  ADDED THE BY-DAY GROUPING TABLE         
003000*                    SO RULES 2, 3 AND 4 STOP RESCANNING THE              
003100*                    WHOLE TRANSACTION TABLE FOR EVERY DAY.               
003200*    07/22/98  PBN  REQ AML-0066  Y2K REVIEW - WT-DATE-YYYY IS A          
003300*                    FULL 4-DIGIT YEAR, JULIAN ROUTINE ALREADY            
003400*                    4-DIGIT, NO CHANGE NEEDED.                           
003500*    01/11/99  PBN  REQ AML-0067  Y2K SIGN-OFF - CONFIRMED.               
003600*    06/30/03  DJM  REQ AML-0091  ADDED WK-RISK-SCORE AND THE             
003700*                    FIRED-PATTERN TABLE SO THE DECISIONING PASS          
003800*                    DOES NOT HAVE TO RE-READ THE PATTERN FILE.           
003900*    10/05/14  SHN  REQ AML-0130  ADDED WT-SEEN-DETAILS-TABLE FOR         
004000*                    THE DISTINCT-DETAILS COUNTS IN RULES 3 AND           
004100*                    10 - WAS BEING RECOMPUTED THREE TIMES A RUN.         
004200*    03/15/21  SHN  REQ AML-0154  ADDED WK-SCORE-COMPARE - THE            
004300*                    DECISIONING PASS NEEDED AN UNSIGNED VIEW OF          
004400*                    THE RISK SCORE TO COMPARE AGAINST THE                
004500*                    CONSTS COPYBOOK'S CUTOFF TABLE.                      
004600*                                                                         
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SPECIAL-NAMES.                                                           
005000     C01 IS TOP-OF-FORM.                                                  
005100 DATA DIVISION.                                                           
005200 WORKING-STORAGE SECTION.                                                 
005300*                                                                         
005400*    --- THE NORMALIZED TRANSACTION TABLE (UNIT A OUTPUT) ---             
005500*                                                                         
005600 01  WK-TABLE-COUNT                      PIC 9(05)  COMP.                 
005700 01  W4-TRANSACTION-TABLE.                                                
005800     05  W4-TRAN-ENTRY OCCURS 500 TIMES                                   
005900                        INDEXED BY W4-IDX.                                
006000         10  WT-DATE-TEXT                PIC X(10).                       
006100         10  WT-DATE-PARTS REDEFINES WT-DATE-TEXT.                        
006200             15  WT-DATE-YYYY             PIC 9(04).                      
006300             15  FILLER                   PIC X(01).                      
006400             15  WT-DATE-MM               PIC 9(02).                      
006500             15  FILLER                   PIC X(01).                      
006600             15  WT-DATE-DD               PIC 9(02).                      
006700         10  WT-DATE-VALID-SW             PIC X(01).                      
006800             88  WT-DATE-IS-VALID             VALUE 'Y'.                  
006900             88  WT-DATE-IS-INVALID           VALUE 'N'.                  
007000         10  WT-JULIAN-DAY                PIC 9(07)  COMP.                
007100         10  WT-AMOUNT                    PIC S9(09)V99.                  
007200         10  WT-TYPE                      PIC X(10).                      
007300         10  WT-DIRECTION                 PIC X(08).                      
007400         10  WT-DETAILS                   PIC X(60).                      
007500*                                                                         
007600*    --- THE BY-DAY GROUPING TABLE (UNIT A OUTPUT) ---                    
007700*                                                                         
007800 01  WK-DAY-COUNT                         PIC 9(05)  COMP.                
007900 01  W5-DAY-TABLE.                                                        
008000     05  W5-DAY-ENTRY OCCURS 500 TIMES                                    
008100                       INDEXED BY W5-IDX.                                 
008200         10  WD-JULIAN-DAY                PIC 9(07)  COMP.                
008300         10  WD-MEMBER-COUNT              PIC 9(05)  COMP.                
008400         10  WD-MEMBER-IDX OCCURS 500 TIMES                               
008500                           PIC 9(05)  COMP.                               
008600*                                                                         
008700*    --- RULE-PASS WORKING FIELDS (UNIT B) ---                            
008800*                                                                         
008900 01  WK-RISK-SCORE                        PIC S9(03) COMP.                
009000 01  WK-FIRED-COUNT                       PIC 9(02)  COMP.                
009100 01  W6-FIRED-PATTERN-TABLE.                                              
009200     05  W6-FIRED-ENTRY OCCURS 12 TIMES                                   
009300                        INDEXED BY W6-IDX.                                
009400         10  WF-PATTERN-CODE              PIC X(35).                      
009500*                                                                         
009600*    --- COMPARE/ACCUMULATOR WORK AREAS SHARED ACROSS RULES ---           
009700*                                                                         
009800 01  WK-MONEY-COMPARE.                                                    
009900     05  WK-COMPARE-SIGNED                PIC S9(11)V99.                  
010000 01  FILLER REDEFINES WK-MONEY-COMPARE.                                   
010100     05  WK-COMPARE-UNSIGNED              PIC 9(11)V99.                   
010200 01  WK-SCORE-COMPARE.                                                    
010300     05  WK-SCORE-SIGNED                  PIC S9(03) COMP.                
010400 01  FILLER REDEFINES WK-SCORE-COMPARE.                                   
010500     05  WK-SCORE-UNSIGNED                PIC 9(03)  COMP.                
010600 01  WK-HIT-COUNT                         PIC 9(05)  COMP.                
010700 01  WK-SUBSCRIPT-1                       PIC 9(05)  COMP.                
010800 01  WK-SUBSCRIPT-2                       PIC 9(05)  COMP.                
010900 01  WK-LOOP-LIMIT                        PIC 9(05)  COMP.                
011000 01  WK-DAY-DELTA                         PIC S9(05) COMP.                
011100*                                                                         
011200*    --- DISTINCT-DETAILS SCRATCH TABLE (RULES 3 AND 10) ---              
011300*                                                                         
011400 01  WK-SEEN-COUNT                        PIC 9(05)  COMP.                
011500 01  WT-SEEN-DETAILS-TABLE.                                               
011600     05  WT-SEEN-ENTRY OCCURS 500 TIMES                                   
011700                       INDEXED BY WT-SEEN-IDX                             
011800                       PIC X(60).                                         
011900 PROCEDURE DIVISION.                                                      
012000 0000-STUB-ENTRY.                                                         
012100*    THIS PROGRAM IS CARRIED AS A COPYBOOK-PROGRAM ONLY - IT IS           
012200*    NOT RUN. AML-CASEPROC COPIES THE WORKING-STORAGE ABOVE               
012300*    DIRECTLY.                                                            
012400     STOP RUN.                                                            
