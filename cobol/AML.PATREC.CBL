000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    AML-PATREC.                                               
000300 AUTHOR.        R KOWALCZYK.                                              
000400 INSTALLATION.  TRANSFER AGENCY SERVICES - AML MONITORING UNIT.           
000500 DATE-WRITTEN.  03/21/91.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENTIAL - AML CASE DATA.                             
000800*                                                                         
000900*****************************************************************         
001000*                                                                *        
001100*    AML-PATREC  --  PATTERN-RESULT OUTPUT RECORD LAYOUT        *         
001200*                                                                *        
001300*    ONE RECORD PER FIRED DETECTION RULE, WRITTEN TO THE        *         
001400*    PATTERN-FILE BY AML-CASEPROC AFTER THE RULE PASS. THESE    *         
001500*    RECORDS ARE THE MACHINE-READABLE TOTALS FOR THE CASE -     *         
001600*    CODE, HIT COUNT, DOLLARS INVOLVED.                         *         
001700*                                                                *        
001800*****************************************************************         
001900*  CHANGE LOG                                                             
002000*                                                                         
002100*    03/21/91  RFK  REQ AML-0002  ORIGINAL LAYOUT - CODE, NAME,           
002200*                    COUNT, AMOUNT.                                       
002300*    09/02/91  RFK  REQ AML-0014  WIDENED PAT-NAME FROM X(30) TO          
002400*                    X(45) SO THE LONGER RULE NAMES WOULD FIT.            
002500*    04/19/93  LMT  REQ AML-0038  WIDENED PAT-CODE FROM X(24) TO          
002600*                    X(35) FOR THE STRUCTURING_NEAR_THRESHOLD_CASH        
002700*                    CODE - IT DID NOT FIT BEFORE.                        
002800*    11/08/95  LMT  REQ AML-0052  ADDED 2-BYTE GROWTH FILLER AT           
002900*                    THE END OF THE RECORD PER DATA ADMIN STD.            
003000*    07/22/98  PBN  REQ AML-0066  Y2K REVIEW - NO DATE FIELDS IN          
003100*                    THIS RECORD, NO CHANGE NEEDED.                       
003200*    01/11/99  PBN  REQ AML-0067  Y2K SIGN-OFF - CONFIRMED.               
003300*    06/30/03  DJM  REQ AML-0089  WIDENED PAT-TOTAL-AMT FROM              
003400*                    S9(9)V99 TO S9(11)V99 - THE LAYERING RULE            
003500*                    CAN ACCUMULATE WELL PAST A BILLION IN A              
003600*                    BUSY CASE.                                           
003700*    10/05/14  SHN  REQ AML-0129  NO LAYOUT CHANGE - REASSIGNED           
003800*                    SELECT TO LOGICAL NAME AMLPAT.                       
003900*    08/21/20  SHN  REQ AML-0151  ADDED RECORD-TYPE-CD AND THE            
004000*                    HEADER/TRAILER REDEFINES, CLONED FROM                
004100*                    AML.SUMREC, SO A FUTURE RUN-CONTROL RECORD           
004200*                    CAN BE ADDED WITHOUT A NEW FILE.                     
004300*                                                                         
004400 ENVIRONMENT DIVISION.                                                    
004500 CONFIGURATION SECTION.                                                   
004600 SPECIAL-NAMES.                                                           
004700     C01 IS TOP-OF-FORM.                                                  
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000     SELECT AML-PATREC ASSIGN TO AMLPAT                                   
005100         ORGANIZATION IS LINE SEQUENTIAL                                  
005200         FILE STATUS IS WK-PATREC-STATUS.                                 
005300 DATA DIVISION.                                                           
005400 FILE SECTION.                                                            
005500 FD  AML-PATREC                                                           
005600     LABEL RECORD STANDARD.                                               
005700 01  AML-PATREC.                                                          
005800     05  RECORD-TYPE-CD                 PIC X(01).                        
005900         88  RECORD-TYPE-HEADER             VALUE 'H'.                    
006000         88  RECORD-TYPE-DETAIL             VALUE 'D'.                    
006100         88  RECORD-TYPE-TRAILER            VALUE 'T'.                    
006200     05  DETAIL-RECORD-AREA.                                              
006300         10  PAT-CODE                   PIC X(35).                        
006400         10  PAT-NAME                   PIC X(45).                        
006500         10  PAT-MATCH-CNT              PIC 9(05).                        
006600         10  PAT-TOTAL-AMT              PIC S9(11)V99                     
006700                                         SIGN TRAILING SEPARATE.          
006800         10  FILLER                     PIC X(01).                        
006900     05  HEADER-RECORD-AREA REDEFINES DETAIL-RECORD-AREA.                 
007000         10  HDR-RUN-DATE               PIC X(10).                        
007100         10  HDR-RUN-TIME               PIC X(08).                        
007200         10  FILLER                     PIC X(83).                        
007300     05  TRAILER-RECORD-AREA REDEFINES DETAIL-RECORD-AREA.                
007400         10  TLR-RULE-COUNT             PIC 9(05).                        
007500         10  FILLER                     PIC X(96).                        
007600 WORKING-STORAGE SECTION.                                                 
007700 01  WK-PATREC-STATUS                   PIC X(02).                        
007800 01  WK-PAT-AMOUNT-COMPARE.                                               
007900     05  WK-PAT-AMOUNT-SIGNED           PIC S9(11)V99.                    
008000 01  FILLER REDEFINES WK-PAT-AMOUNT-COMPARE.                              
008100     05  WK-PAT-AMOUNT-UNSIGNED         PIC 9(11)V99.                     
008200 01  WK-PAT-MATCH-COMP                  PIC 9(05)  COMP.                  
008300 PROCEDURE DIVISION.                                                      
008400 0000-STUB-ENTRY.                                                         
008500*    THIS PROGRAM IS CARRIED AS A COPYBOOK-PROGRAM ONLY - IT IS           
008600*    NOT RUN. AML-CASEPROC COPIES THE 01-LEVEL ABOVE DIRECTLY AND         
008700*    USES ONLY THE DETAIL-RECORD-AREA PORTION.                            
008800     STOP RUN.                                                            
