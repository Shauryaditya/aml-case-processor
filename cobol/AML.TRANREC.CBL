000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    AML-TRANREC.                                              
000300 AUTHOR.        R KOWALCZYK.                                              
000400 INSTALLATION.  TRANSFER AGENCY SERVICES - AML MONITORING UNIT.           
000500 DATE-WRITTEN.  03/14/91.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENTIAL - AML CASE DATA.                             
000800*                                                                         
000900*****************************************************************         
001000*                                                                *        
001100*    AML-TRANREC  --  TRANSACTION STATEMENT RECORD LAYOUT       *         
001200*                                                                *        
001300*    ONE FLAT 100-BYTE STATEMENT LINE PER CUSTOMER TRANSACTION. *         
001400*    COPIED INTO AML.CASEPROC FOR THE NIGHTLY PATTERN RUN AND   *         
001500*    INTO ANY DOWNSTREAM EXTRACT THAT NEEDS THE RAW STATEMENT   *         
001600*    FIELDS BEFORE THEY ARE EDITED AND LOWER-CASED.             *         
001700*                                                                *        
001800*****************************************************************         
001900*  CHANGE LOG                                                             
002000*                                                                         
002100*    03/14/91  RFK  REQ AML-0001  ORIGINAL LAYOUT FOR THE CASE            
002200*                    PROCESSOR PILOT - FIVE STATEMENT FIELDS.             
002300*    09/02/91  RFK  REQ AML-0014  WIDENED TX-DETAILS FROM X(40)           
002400*                    TO X(60) - NARRATIVE TEXT WAS TRUNCATING.            
002500*    04/19/93  LMT  REQ AML-0037  ADDED TX-AMOUNT-RAW AS A                
002600*                    SEPARATE DISPLAY FIELD, KEPT THE ORIGINAL            
002700*                    EDITED AMOUNT FOR THE OLD EXTRACT JOBS.              
002800*    11/08/95  LMT  REQ AML-0052  ADDED 8-BYTE GROWTH FILLER AT           
002900*                    THE END OF THE RECORD PER DATA ADMIN STD.            
003000*    07/22/98  PBN  REQ AML-0066  Y2K REVIEW - TX-DATE WAS                
003100*                    ALREADY STORED YYYY-MM-DD, NO CHANGE NEEDED.         
003200*    01/11/99  PBN  REQ AML-0067  Y2K SIGN-OFF - CONFIRMED NO             
003300*                    2-DIGIT YEAR FIELDS REMAIN IN THIS COPYBOOK.         
003400*    06/30/03  DJM  REQ AML-0088  ADDED TX-DIRECTION-CD 88-LEVELS         
003500*                    FOR THE NEW INBOUND/OUTBOUND/UNKNOWN CODES.          
003600*    02/17/09  DJM  REQ AML-0103  ADDED TX-TYPE-CD 88-LEVELS FOR          
003700*                    THE CRYPTO CHANNEL - WIRE ROOM ASKED FOR IT          
003800*                    AFTER THE COINBASE REVIEW.                           
003900*    10/05/14  SHN  REQ AML-0129  NO LAYOUT CHANGE - REASSIGNED           
004000*                    SELECT FROM DISK FILE-ID TO LOGICAL NAME             
004100*                    AMLTRAN PER DATA CENTER CONVERSION.                  
004200*    08/21/20  SHN  REQ AML-0151  ADDED FILE STATUS CHECKING              
004300*                    NOTES BELOW - NO LAYOUT CHANGE.                      
004400*    03/15/21  SHN  REQ AML-0154  ADDED TX-DATE-PARTS AND                 
004500*                    TX-AMOUNT-RAW-BYTES REDEFINES SO THE CASE            
004600*                    PROCESSOR COULD STOP CARRYING ITS OWN COPY OF        
004700*                    THE YYYY/MM/DD SPLIT AND THE DIGIT SCAN.             
004800*                                                                         
004900 ENVIRONMENT DIVISION.                                                    
005000 CONFIGURATION SECTION.                                                   
005100 SPECIAL-NAMES.                                                           
005200     C01 IS TOP-OF-FORM.                                                  
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500     SELECT AML-TRANREC ASSIGN TO AMLTRAN                                 
005600         ORGANIZATION IS LINE SEQUENTIAL                                  
005700         FILE STATUS IS WK-TRANREC-STATUS.                                
005800 DATA DIVISION.                                                           
005900 FILE SECTION.                                                            
006000 FD  AML-TRANREC                                                          
006100     LABEL RECORD STANDARD.                                               
006200 01  AML-TRANREC.                                                         
006300*    --- RAW STATEMENT FIELDS, AS RECEIVED FROM THE STATEMENT FEED        
006400     05  TX-DATE                        PIC X(10).                        
006500     05  TX-DATE-PARTS REDEFINES TX-DATE.                                 
006600         10  TX-DATE-YYYY               PIC X(04).                        
006700         10  FILLER                     PIC X(01).                        
006800         10  TX-DATE-MM                 PIC X(02).                        
006900         10  FILLER                     PIC X(01).                        
007000         10  TX-DATE-DD                 PIC X(02).                        
007100     05  TX-AMOUNT-RAW                  PIC X(12).                        
007200*        DISPLAY STRING, MAY CARRY A LEADING $ AND EMBEDDED               
007300*        COMMAS - AML-CASEPROC EDITS THIS INTO TX-AMOUNT.                 
007400     05  TX-AMOUNT-RAW-BYTES REDEFINES TX-AMOUNT-RAW.                     
007500         10  TX-AMOUNT-RAW-CHAR         PIC X(01) OCCURS 12 TIMES.        
007600     05  TX-TYPE                        PIC X(10).                        
007700         88  TX-TYPE-IS-CASH                VALUE 'cash'.                 
007800         88  TX-TYPE-IS-WIRE                VALUE 'wire'.                 
007900         88  TX-TYPE-IS-P2P                 VALUE 'p2p'.                  
008000         88  TX-TYPE-IS-ACH                 VALUE 'ach'.                  
008100         88  TX-TYPE-IS-ATM                 VALUE 'atm'.                  
008200         88  TX-TYPE-IS-CARD                 VALUE 'card'.                
008300         88  TX-TYPE-IS-CHECK                VALUE 'check'.               
008400         88  TX-TYPE-IS-CRYPTO               VALUE 'crypto'.              
008500         88  TX-TYPE-IS-UNKNOWN              VALUE 'unknown'.             
008600     05  TX-DIRECTION                   PIC X(8).                         
008700         88  TX-DIRECTION-IS-INBOUND        VALUE 'inbound'.              
008800         88  TX-DIRECTION-IS-OUTBOUND       VALUE 'outbound'.             
008900         88  TX-DIRECTION-IS-UNKNOWN        VALUE 'unknown'.              
009000     05  TX-DETAILS                     PIC X(60).                        
009100     05  FILLER                         PIC X(08).                        
009200 WORKING-STORAGE SECTION.                                                 
009300 01  WK-TRANREC-STATUS                  PIC X(02).                        
009400 01  WK-TRANREC-COUNT                   PIC 9(07)  COMP.                  
009500 01  WK-TX-AMOUNT-COMPARE.                                                
009600     05  WK-TX-AMOUNT-SIGNED            PIC S9(09)V99.                    
009700 01  FILLER REDEFINES WK-TX-AMOUNT-COMPARE.                               
009800     05  WK-TX-AMOUNT-UNSIGNED          PIC 9(09)V99.                     
009900 PROCEDURE DIVISION.                                                      
010000 0000-STUB-ENTRY.                                                         
010100*    THIS PROGRAM IS CARRIED AS A COPYBOOK-PROGRAM ONLY - IT IS           
010200*    NOT RUN. AML-CASEPROC COPIES THE 01-LEVEL ABOVE DIRECTLY.            
010300     STOP RUN.                                                            
