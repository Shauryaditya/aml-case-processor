000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    AML-CASEPROC.                                             
000300 AUTHOR.        R KOWALCZYK.                                              
000400 INSTALLATION.  TRANSFER AGENCY SERVICES - AML MONITORING UNIT.           
000500 DATE-WRITTEN.  05/10/91.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENTIAL - AML CASE DATA.                             
000800*                                                                         
000900*****************************************************************         
001000*                                                                *        
001100*    AML-CASEPROC  --  BATCH AML CASE PROCESSOR                 *         
001200*                                                                *        
001300*    READS THE NIGHTLY TRANSACTION STATEMENT FILE FOR ONE       *         
001400*    CUSTOMER, RUNS THE TEN DETECTION RULES, ACCUMULATES A      *         
001500*    RISK SCORE, DECIDES A CASE RECOMMENDATION, AND PRINTS A    *         
001600*    FIVE-SECTION SUSPICIOUS ACTIVITY REPORT NARRATIVE. THIS    *         
001700*    REPLACES THE MANUAL REVIEW WORKSHEET THE AML ANALYSTS      *         
001800*    USED TO FILL IN BY HAND OFF THE BRANCH POSITION REPORTS.   *         
001900*                                                                *        
002000*****************************************************************         
002100*  CHANGE LOG                                                             
002200*                                                                         
002300*    05/10/91  RFK  REQ AML-0004  ORIGINAL JOB - RULES 1, 6 AND           
002400*                    7 ONLY (CASH STRUCTURING, HIGH-RISK WIRE,            
002500*                    ATM STRUCTURING). NO SAR NARRATIVE YET.              
002600*    09/02/91  RFK  REQ AML-0016  ADDED RULE 2 (RAPID CASH TO             
002700*                    WIRE) AND RULE 4 (P2P MULTIPLE TRANSFERS).           
002800*    04/19/93  LMT  REQ AML-0042  ADDED THE DECISIONING PASS              
002900*                    (UNIT C) AND THE CASE-SUMMARY OUTPUT FILE -          
003000*                    ANALYSTS WERE DERIVING THE RISK BAND BY              
003100*                    HAND FROM THE PATTERN FILE.                          
003200*    11/08/95  LMT  REQ AML-0056  ADDED RULE 3 (INBOUND                   
003300*                    SMURFING), RULE 8 (RAPID OUTFLOW) AND THE            
003400*                    BY-DAY GROUPING TABLE FROM AML-WRKTAB.               
003500*    07/22/98  PBN  REQ AML-0066  Y2K REVIEW - THE JULIAN DATE            
003600*                    ROUTINE BELOW WAS ALREADY FULL-4-DIGIT-YEAR,         
003700*                    CONFIRMED AGAINST THE 1999/2000/2001 TEST            
003800*                    DECK.                                                
003900*    01/11/99  PBN  REQ AML-0067  Y2K SIGN-OFF - CONFIRMED.               
004000*    06/30/03  DJM  REQ AML-0093  ADDED RULE 5 (CRYPTO TO BANK            
004100*                    FLOW) AFTER THE FIRST COINBASE-RELATED CASE          
004200*                    THAT THE OLD RULE SET MISSED ENTIRELY.               
004300*    06/30/03  DJM  REQ AML-0094  MOVED THE HIGH-RISK PATTERN             
004400*                    SET AND MAIN-DRIVER PRIORITY OUT OF THIS             
004500*                    PROGRAM AND INTO AML-CONSTS - SEE THAT               
004600*                    COPYBOOK'S LOG.                                      
004700*    10/05/14  SHN  REQ AML-0132  ADDED RULE 9 (LAYERING                  
004800*                    ACTIVITY) AND RULE 10 (FUNNELING ACTIVITY) -         
004900*                    COMPLIANCE WANTED THE 7-DAY WINDOW RULES             
005000*                    THE VENDOR AML PACKAGE USES, BUILT IN-HOUSE          
005100*                    INSTEAD OF BUYING THE PACKAGE.                       
005200*    10/05/14  SHN  REQ AML-0133  ADDED THE SAR NARRATIVE REPORT          
005300*                    (UNIT D) - FIRST DRAFT OF THE NARRATIVE WAS          
005400*                    TYPED BY HAND FROM THE PATTERN FILE, TOOK            
005500*                    THE ANALYSTS 20 MINUTES A CASE.                      
005600*    08/21/20  SHN  REQ AML-0153  REASSIGNED ALL SELECTS TO               
005700*                    LOGICAL NAMES FOR THE DATA CENTER                    
005800*                    CONVERSION - NO RULE LOGIC CHANGED.                  
005900*    03/09/22  KTV  REQ AML-0171  FIXED RULE 9 - CRYPTO KEYWORD           
006000*                    CHECK WAS USING THE RULE 5 KEYWORD TABLE             
006100*                    INSTEAD OF ITS OWN SHORTER LIST, OVERSTATED          
006200*                    CHANNEL COUNTS ON A HANDFUL OF CASES.                
006300*    11/14/23  KTV  REQ AML-0180  CLAMP THE RISK SCORE AFTER ALL          
006400*                    TEN RULES INSTEAD OF AFTER EACH ONE - A CASE         
006500*                    THAT HIT RULE 5 AND RULE 6 TOGETHER WAS              
006600*                    CLAMPING TO 10 TOO EARLY AND DROPPING LATER          
006700*                    WEIGHT SILENTLY.                                     
006800*                                                                         
006900 ENVIRONMENT DIVISION.                                                    
007000 CONFIGURATION SECTION.                                                   
007100 SPECIAL-NAMES.                                                           
007200     C01 IS TOP-OF-FORM.                                                  
007300 INPUT-OUTPUT SECTION.                                                    
007400 FILE-CONTROL.                                                            
007500     SELECT TRANSACTION-FILE ASSIGN TO AMLTRAN                            
007600         ORGANIZATION IS LINE SEQUENTIAL                                  
007700         FILE STATUS IS WK-TRAN-FILE-STATUS.                              
007800     SELECT PATTERN-FILE ASSIGN TO AMLPAT                                 
007900         ORGANIZATION IS LINE SEQUENTIAL                                  
008000         FILE STATUS IS WK-PAT-FILE-STATUS.                               
008100     SELECT SUMMARY-FILE ASSIGN TO AMLSUM                                 
008200         ORGANIZATION IS LINE SEQUENTIAL                                  
008300         FILE STATUS IS WK-SUM-FILE-STATUS.                               
008400     SELECT SAR-REPORT ASSIGN TO AMLSAR                                   
008500         ORGANIZATION IS LINE SEQUENTIAL                                  
008600         FILE STATUS IS WK-SAR-FILE-STATUS.                               
008700 DATA DIVISION.                                                           
008800 FILE SECTION.                                                            
008900 FD  TRANSACTION-FILE                                                     
009000     LABEL RECORD STANDARD.                                               
009100     COPY AMLTRREC.                                                       
009200 FD  PATTERN-FILE                                                         
009300     LABEL RECORD STANDARD.                                               
009400     COPY AMLPTREC.                                                       
009500 FD  SUMMARY-FILE                                                         
009600     LABEL RECORD STANDARD.                                               
009700     COPY AMLSMREC.                                                       
009800 FD  SAR-REPORT                                                           
009900     LABEL RECORD STANDARD.                                               
010000 01  SR-PRINT-LINE.                                                       
010100     05  SR-CARRIAGE-CONTROL            PIC X(01).                        
010200     05  SR-BANNER-AREA.                                                  
010300         10  SR-BANNER-TITLE            PIC X(131).                       
010400     05  SR-TEXT-AREA REDEFINES SR-BANNER-AREA.                           
010500         10  SR-TEXT-LINE               PIC X(131).                       
010600     05  SR-BLANK-AREA REDEFINES SR-BANNER-AREA.                          
010700         10  FILLER                     PIC X(131).                       
010800 WORKING-STORAGE SECTION.                                                 
010900 01  WK-TRAN-FILE-STATUS                PIC X(02).                        
011000 01  WK-PAT-FILE-STATUS                 PIC X(02).                        
011100 01  WK-SUM-FILE-STATUS                 PIC X(02).                        
011200 01  WK-SAR-FILE-STATUS                 PIC X(02).                        
011300 01  WK-EOF-SW                          PIC X(01).                        
011400     88  WK-EOF-YES                         VALUE 'Y'.                    
011500     88  WK-EOF-NO                          VALUE 'N'.                    
011600*                                                                         
011700*    NOTE - AMLWKTAB AND AMLCONST ARE THE COPYLIB MEMBER NAMES (8         
011800*    CHARS, PER THE COPYLIB NAMING STANDARD) FOR THE AML-WRKTAB           
011900*    AND AML-CONSTS SOURCE LISTED UNDER TAS.AML.COPYLIB - THE             
012000*    LONGER AML.WRKTAB/AML.CONSTS NAMES ON THE PROGRAM LISTINGS           
012100*    ARE THE DISPLAY NAMES ONLY AND ARE NOT WHAT IS CODED ON THE          
012200*    COPY STATEMENT.                                                      
012300*                                                                         
012400     COPY AMLWKTAB.                                                       
012500     COPY AMLCONST.                                                       
012600*                                                                         
012700*    --- SCRATCH FIELDS FOR THE AMOUNT EDIT (UNIT A) ---                  
012800*                                                                         
012900*    08/30/99  PBN  REQ AML-0071  REWORKED THE AMOUNT EDIT TO             
013000*                    BUILD THE INTEGER/FRACTION VALUE A DIGIT AT          
013100*                    A TIME INSTEAD OF MOVING A TEXT SLICE INTO A         
013200*                    NUMERIC FIELD - THE OLD WAY SHIFTED A PENNY          
013300*                    ON A FEW STATEMENT LINES WHERE THE DECIMAL           
013400*                    HAD NO DIGITS AFTER IT.                              
013500*                                                                         
013600 01  WK-DIGIT-CNT                       PIC 9(02)  COMP.                  
013700 01  WK-DOT-SEEN-SW                     PIC X(01).                        
013800 01  WK-FRAC-DIGITS-SEEN                PIC 9(01)  COMP.                  
013900 01  WK-INT-NUM                         PIC 9(09)  COMP.                  
014000 01  WK-FRAC-NUM                        PIC 9(02)  COMP.                  
014100 01  WK-NEGATIVE-SW                     PIC X(01).                        
014200 01  WK-BAD-AMOUNT-SW                   PIC X(01).                        
014300 01  WK-AMOUNT-CHAR                     PIC X(01).                        
014400 01  WK-DIGIT-VAL REDEFINES WK-AMOUNT-CHAR                                
014500                                        PIC 9(01).                        
014600 01  WK-I                               PIC 9(03)  COMP.                  
014700 01  WK-K                               PIC 9(03)  COMP.                  
014800*                                                                         
014900*    --- JULIAN DATE CONVERSION WORK FIELDS (UNIT A) ---                  
015000*                                                                         
015100 01  WK-JD-A                            PIC S9(09) COMP.                  
015200 01  WK-JD-B                            PIC S9(09) COMP.                  
015300 01  WK-JD-C                            PIC S9(09) COMP.                  
015400 01  WK-JD-D1                           PIC S9(09) COMP.                  
015500 01  WK-JD-D                            PIC S9(09) COMP.                  
015600*                                                                         
015700*    --- GENERIC SUBSTRING-SEARCH PARAMETERS (ALL UNITS) ---              
015800*                                                                         
015900 01  WK-HAYSTACK                        PIC X(60).                        
016000 01  WK-NEEDLE                          PIC X(20).                        
016100 01  WK-NEEDLE-LEN                      PIC 9(02)  COMP.                  
016200 01  WK-CONTAINS-SW                     PIC X(01).                        
016300     88  WK-CONTAINS-YES                    VALUE 'Y'.                    
016400     88  WK-CONTAINS-NO                     VALUE 'N'.                    
016500 01  WK-TALLY                           PIC 9(03)  COMP.                  
016600 01  WK-INFERRED-DIRECTION              PIC X(08).                        
016700 01  WK-DAY-FOUND-SW                    PIC X(01).                        
016800 01  WK-CHANNEL-FOUND-SW                PIC X(01).                        
016900 01  WK-DEST-FOUND-SW                   PIC X(01).                        
017000 01  WK-DUP-FOUND-SW                    PIC X(01).                        
017100 01  WK-SEEN-FOUND-SW                   PIC X(01).                        
017200*                                                                         
017300*    --- RULE RESULT STAGING FIELDS, SET BY EACH RULE PARAGRAPH           
017400*    JUST BEFORE IT PERFORMS 3050-EMIT-PATTERN-RESULT (UNIT B) ---        
017500*                                                                         
017600 01  WK-PAT-CODE                        PIC X(35).                        
017700 01  WK-PAT-NAME                        PIC X(45).                        
017800 01  WK-PAT-WEIGHT                      PIC S9(03) COMP.                  
017900 01  WK-PAT-TOTAL-AMT                   PIC S9(11)V99.                    
018000*                                                                         
018100*    --- RULE 2/3/4 BY-DAY SCAN WORK FIELDS ---                           
018200*                                                                         
018300 01  WK-CASH-FOUND-SW                   PIC X(01).                        
018400 01  WK-WIRE-BIG-FOUND-SW               PIC X(01).                        
018500 01  WK-P2P-COUNT                       PIC 9(05)  COMP.                  
018600 01  WK-P2P-LAST-IDX                    PIC 9(05)  COMP.                  
018700 01  WK-ELIGIBLE-COUNT                  PIC 9(05)  COMP.                  
018800 01  WK-ELIGIBLE-TOTAL                  PIC S9(11)V99.                    
018900 01  WK-DISTINCT-COUNT                  PIC 9(05)  COMP.                  
019000*                                                                         
019100*    --- RULE 5/8/9/10 WINDOW/PAIR WORK FIELDS ---                        
019200*                                                                         
019300 01  WK-RELATED-COUNT                   PIC 9(05)  COMP.                  
019400 01  WK-WINDOW-SIZE                     PIC 9(05)  COMP.                  
019500 01  WK-CHANNEL-TABLE.                                                    
019600     05  WK-CHANNEL-ENTRY OCCURS 10 TIMES                                 
019700                          PIC X(10).                                      
019800 01  WK-CHANNEL-COUNT                   PIC 9(02)  COMP.                  
019900 01  WK-TOTAL-MOVEMENT                  PIC S9(11)V99.                    
020000 01  WK-INBOUND-COUNT                   PIC 9(05)  COMP.                  
020100 01  WK-INBOUND-TOTAL                   PIC S9(11)V99.                    
020200 01  WK-DEST-TABLE.                                                       
020300     05  WK-DEST-ENTRY OCCURS 500 TIMES.                                  
020400         10  WK-DEST-NAME               PIC X(60).                        
020500         10  WK-DEST-TOTAL              PIC S9(11)V99.                    
020600 01  WK-DEST-COUNT                      PIC 9(05)  COMP.                  
020700 01  WK-MAX-DEST-TOTAL                  PIC S9(11)V99.                    
020800 01  WK-PRODUCT-COMPARE                 PIC S9(13)V99.                    
020900*                                                                         
021000*    --- UNIT C DECISIONING WORK FIELDS ---                               
021100*                                                                         
021200 01  WK-NO-SAR-ELIGIBLE-SW              PIC X(01).                        
021300     88  WK-NO-SAR-ELIGIBLE-YES             VALUE 'Y'.                    
021400     88  WK-NO-SAR-ELIGIBLE-NO              VALUE 'N'.                    
021500 01  WK-MAIN-DRIVER-FOUND-SW            PIC X(01).                        
021600 01  WK-SORT-SWAP                       PIC X(35).                        
021700*                                                                         
021800*    --- UNIT D NARRATIVE WORK FIELDS ---                                 
021900*                                                                         
022000 01  WK-EXAMPLE-LINE                    PIC X(131).                       
022100 01  WK-FLOW-WORD                       PIC X(11).                        
022200 01  WK-CHANNEL-UPPER                   PIC X(10).                        
022300 01  WK-AMOUNT-EDIT                     PIC ----,---,--9.99.              
022400 01  WK-EXAMPLE-COUNT                   PIC 9(02)  COMP.                  
022500*                                                                         
022600*    --- ANCHOR/WINDOW DATE WORK FIELDS (RULES 5/8/9/10) ---              
022700*                                                                         
022800 01  WK-ANCHOR-JULIAN                   PIC 9(07)  COMP.                  
022900 01  WK-MEMBER-JULIAN                   PIC 9(07)  COMP.                  
023000 01  WK-ANCHOR-AMOUNT                   PIC S9(09)V99.                    
023100 01  WK-SKIP-ANCHOR-SW                  PIC X(01).                        
023200 PROCEDURE DIVISION.                                                      
023300*                                                                         
023400*    --- MAIN LINE ---                                                    
023500*                                                                         
023600 0000-MAIN-PROCESS.                                                       
023700     PERFORM 1000-INITIALIZE-JOB THRU 1000-EXIT                           
023800     PERFORM 2000-NORMALIZE-TRANSACTIONS THRU 2000-EXIT                   
023900     PERFORM 3000-RUN-PATTERN-RULES THRU 3000-EXIT                        
024000     PERFORM 4000-DECIDE-CASE THRU 4000-EXIT                              
024100     PERFORM 5000-BUILD-SAR-NARRATIVE THRU 5000-EXIT                      
024200     PERFORM 9000-TERMINATE-JOB THRU 9000-EXIT                            
024300     STOP RUN.                                                            
024400*                                                                         
024500 1000-INITIALIZE-JOB.                                                     
024600     OPEN INPUT TRANSACTION-FILE                                          
024700     OPEN OUTPUT PATTERN-FILE                                             
024800     OPEN OUTPUT SUMMARY-FILE                                             
024900     OPEN OUTPUT SAR-REPORT                                               
025000     MOVE 'N' TO WK-EOF-SW                                                
025100     MOVE 0 TO WK-TABLE-COUNT                                             
025200     MOVE 0 TO WK-DAY-COUNT                                               
025300     MOVE 0 TO WK-RISK-SCORE                                              
025400     MOVE 0 TO WK-FIRED-COUNT.                                            
025500 1000-EXIT.                                                               
025600     EXIT.                                                                
025700*                                                                         
025800*    --- UNIT A - NORMALIZE THE STATEMENT LINES INTO WORK TABLE --        
025900*                                                                         
026000 2000-NORMALIZE-TRANSACTIONS.                                             
026100     PERFORM 2010-READ-TRANSACTION THRU 2010-EXIT                         
026200     PERFORM 2100-PROCESS-ONE-RECORD THRU 2100-EXIT                       
026300         UNTIL WK-EOF-YES                                                 
026400     PERFORM 2200-BUILD-DAY-TABLE THRU 2200-EXIT.                         
026500 2000-EXIT.                                                               
026600     EXIT.                                                                
026700*                                                                         
026800 2010-READ-TRANSACTION.                                                   
026900     READ TRANSACTION-FILE                                                
027000         AT END                                                           
027100             SET WK-EOF-YES TO TRUE                                       
027200     END-READ.                                                            
027300 2010-EXIT.                                                               
027400     EXIT.                                                                
027500*                                                                         
027600 2100-PROCESS-ONE-RECORD.                                                 
027700     PERFORM 2110-NORMALIZE-ONE-RECORD THRU 2110-EXIT                     
027800     PERFORM 2010-READ-TRANSACTION THRU 2010-EXIT.                        
027900 2100-EXIT.                                                               
028000     EXIT.                                                                
028100*                                                                         
028200 2110-NORMALIZE-ONE-RECORD.                                               
028300     ADD 1 TO WK-TABLE-COUNT                                              
028400     SET W4-IDX TO WK-TABLE-COUNT                                         
028500     MOVE TX-DATE TO WT-DATE-TEXT(W4-IDX)                                 
028600     PERFORM 2150-EDIT-AMOUNT THRU 2150-EXIT                              
028700     PERFORM 2160-LOWERCASE-TYPE THRU 2160-EXIT                           
028800     PERFORM 2162-LOWERCASE-DETAILS THRU 2162-EXIT                        
028900     PERFORM 2170-PARSE-DATE THRU 2170-EXIT                               
029000     PERFORM 2180-INFER-DIRECTION THRU 2180-EXIT.                         
029100 2110-EXIT.                                                               
029200     EXIT.                                                                
029300*                                                                         
029400 2150-EDIT-AMOUNT.                                                        
029500     MOVE 0 TO WK-DIGIT-CNT                                               
029600     MOVE 0 TO WK-FRAC-DIGITS-SEEN                                        
029700     MOVE 0 TO WK-INT-NUM                                                 
029800     MOVE 0 TO WK-FRAC-NUM                                                
029900     MOVE 'N' TO WK-DOT-SEEN-SW                                           
030000     MOVE 'N' TO WK-NEGATIVE-SW                                           
030100     MOVE 'N' TO WK-BAD-AMOUNT-SW                                         
030200     PERFORM 2151-SCAN-AMOUNT-CHAR THRU 2151-EXIT                         
030300         VARYING WK-I FROM 1 BY 1 UNTIL WK-I > 12                         
030400     IF WK-BAD-AMOUNT-SW = 'Y' OR WK-DIGIT-CNT = 0                        
030500         MOVE 0 TO WT-AMOUNT(W4-IDX)                                      
030600     ELSE                                                                 
030700         PERFORM 2155-PACK-AMOUNT THRU 2155-EXIT                          
030800     END-IF.                                                              
030900 2150-EXIT.                                                               
031000     EXIT.                                                                
031100*                                                                         
031200 2151-SCAN-AMOUNT-CHAR.                                                   
031300     MOVE TX-AMOUNT-RAW(WK-I:1) TO WK-AMOUNT-CHAR                         
031400     IF WK-AMOUNT-CHAR = '$' OR WK-AMOUNT-CHAR = ',' OR                   
031500        WK-AMOUNT-CHAR = SPACE                                            
031600         CONTINUE                                                         
031700     ELSE                                                                 
031800         IF WK-AMOUNT-CHAR = '-'                                          
031900             MOVE 'Y' TO WK-NEGATIVE-SW                                   
032000         ELSE                                                             
032100             IF WK-AMOUNT-CHAR = '.'                                      
032200                 MOVE 'Y' TO WK-DOT-SEEN-SW                               
032300             ELSE                                                         
032400                 IF WK-AMOUNT-CHAR >= '0'                                 
032500                     AND WK-AMOUNT-CHAR <= '9'                            
032600                     ADD 1 TO WK-DIGIT-CNT                                
032700                     IF WK-DOT-SEEN-SW = 'Y'                              
032800                         IF WK-FRAC-DIGITS-SEEN < 2                       
032900                             COMPUTE WK-FRAC-NUM =                        
033000                                 WK-FRAC-NUM * 10 + WK-DIGIT-VAL          
033100                             ADD 1 TO WK-FRAC-DIGITS-SEEN                 
033200                         END-IF                                           
033300                     ELSE                                                 
033400                         COMPUTE WK-INT-NUM =                             
033500                             WK-INT-NUM * 10 + WK-DIGIT-VAL               
033600                     END-IF                                               
033700                 ELSE                                                     
033800                     MOVE 'Y' TO WK-BAD-AMOUNT-SW                         
033900                 END-IF                                                   
034000             END-IF                                                       
034100         END-IF                                                           
034200     END-IF.                                                              
034300 2151-EXIT.                                                               
034400     EXIT.                                                                
034500*                                                                         
034600 2155-PACK-AMOUNT.                                                        
034700     IF WK-FRAC-DIGITS-SEEN = 1                                           
034800         COMPUTE WK-FRAC-NUM = WK-FRAC-NUM * 10                           
034900     END-IF                                                               
035000     COMPUTE WT-AMOUNT(W4-IDX) =                                          
035100         WK-INT-NUM + (WK-FRAC-NUM / 100)                                 
035200     IF WK-NEGATIVE-SW = 'Y'                                              
035300         COMPUTE WT-AMOUNT(W4-IDX) = WT-AMOUNT(W4-IDX) * -1               
035400     END-IF.                                                              
035500 2155-EXIT.                                                               
035600     EXIT.                                                                
035700*                                                                         
035800 2160-LOWERCASE-TYPE.                                                     
035900     MOVE TX-TYPE TO WT-TYPE(W4-IDX)                                      
036000     INSPECT WT-TYPE(W4-IDX) CONVERTING                                   
036100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                     
036200      TO  'abcdefghijklmnopqrstuvwxyz'.                                   
036300 2160-EXIT.                                                               
036400     EXIT.                                                                
036500*                                                                         
036600 2162-LOWERCASE-DETAILS.                                                  
036700     MOVE TX-DETAILS TO WT-DETAILS(W4-IDX)                                
036800     INSPECT WT-DETAILS(W4-IDX) CONVERTING                                
036900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                     
037000      TO  'abcdefghijklmnopqrstuvwxyz'.                                   
037100 2162-EXIT.                                                               
037200     EXIT.                                                                
037300*                                                                         
037400 2170-PARSE-DATE.                                                         
037500     MOVE 'N' TO WT-DATE-VALID-SW(W4-IDX)                                 
037600     IF TX-DATE(5:1) = '-' AND TX-DATE(8:1) = '-'                         
037700         AND TX-DATE(1:4) IS NUMERIC                                      
037800         AND TX-DATE(6:2) IS NUMERIC                                      
037900         AND TX-DATE(9:2) IS NUMERIC                                      
038000         MOVE 'Y' TO WT-DATE-VALID-SW(W4-IDX)                             
038100         PERFORM 2500-CONVERT-DATE THRU 2500-EXIT                         
038200     END-IF.                                                              
038300 2170-EXIT.                                                               
038400     EXIT.                                                                
038500*                                                                         
038600*    04/19/93  LMT  REQ AML-0040  JULIAN DAY NUMBER PER THE               
038700*                    FLIEGEL/VAN FLANDERN FORMULA - BROKEN OUT            
038800*                    INTO SEPARATE COMPUTE STATEMENTS SO EACH             
038900*                    INTEGER DIVISION TRUNCATES WHERE THE FORMULA         
039000*                    NEEDS IT TO.                                         
039100*                                                                         
039200 2500-CONVERT-DATE.                                                       
039300     COMPUTE WK-JD-A =                                                    
039400         (WT-DATE-MM(W4-IDX) - 14) / 12                                   
039500     COMPUTE WK-JD-B =                                                    
039600         1461 * (WT-DATE-YYYY(W4-IDX) + 4800 + WK-JD-A) / 4               
039700     COMPUTE WK-JD-C =                                                    
039800         367 * (WT-DATE-MM(W4-IDX) - 2 - WK-JD-A * 12) / 12               
039900     COMPUTE WK-JD-D1 =                                                   
040000         (WT-DATE-YYYY(W4-IDX) + 4900 + WK-JD-A) / 100                    
040100     COMPUTE WK-JD-D = 3 * WK-JD-D1 / 4                                   
040200     COMPUTE WT-JULIAN-DAY(W4-IDX) =                                      
040300         WT-DATE-DD(W4-IDX) - 32075 + WK-JD-B + WK-JD-C - WK-JD-D.        
040400 2500-EXIT.                                                               
040500     EXIT.                                                                
040600*                                                                         
040700 2180-INFER-DIRECTION.                                                    
040800     MOVE TX-DIRECTION TO WT-DIRECTION(W4-IDX)                            
040900     INSPECT WT-DIRECTION(W4-IDX) CONVERTING                              
041000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                     
041100      TO  'abcdefghijklmnopqrstuvwxyz'                                    
041200     IF WT-DIRECTION(W4-IDX) = 'inbound' OR                               
041300        WT-DIRECTION(W4-IDX) = 'outbound' OR                              
041400        WT-DIRECTION(W4-IDX) = 'unknown'                                  
041500         CONTINUE                                                         
041600     ELSE                                                                 
041700         MOVE WT-DETAILS(W4-IDX) TO WK-HAYSTACK                           
041800         PERFORM 8200-INFER-DIRECTION-FROM-TEXT THRU 8200-EXIT            
041900         MOVE WK-INFERRED-DIRECTION TO WT-DIRECTION(W4-IDX)               
042000     END-IF.                                                              
042100 2180-EXIT.                                                               
042200     EXIT.                                                                
042300*                                                                         
042400*    11/08/95  LMT  REQ AML-0054  GROUP THE VALID-DATE TRANS-             
042500*                    ACTIONS BY CALENDAR DAY SO RULES 2, 3 AND 4          
042600*                    DO NOT RESCAN THE WHOLE TABLE FOR EVERY              
042700*                    CUSTOMER-DAY.                                        
042800*                                                                         
042900 2200-BUILD-DAY-TABLE.                                                    
043000     MOVE 0 TO WK-DAY-COUNT                                               
043100     PERFORM 2210-ADD-TRANSACTION-TO-DAY THRU 2210-EXIT                   
043200         VARYING W4-IDX FROM 1 BY 1 UNTIL W4-IDX > WK-TABLE-COUNT.        
043300 2200-EXIT.                                                               
043400     EXIT.                                                                
043500*                                                                         
043600 2210-ADD-TRANSACTION-TO-DAY.                                             
043700     IF WT-DATE-IS-VALID(W4-IDX)                                          
043800         MOVE 'N' TO WK-DAY-FOUND-SW                                      
043900         PERFORM 2220-CHECK-DAY-ENTRY THRU 2220-EXIT                      
044000             VARYING W5-IDX FROM 1 BY 1                                   
044100             UNTIL W5-IDX > WK-DAY-COUNT OR WK-DAY-FOUND-SW = 'Y'         
044200         IF WK-DAY-FOUND-SW = 'N' AND WK-DAY-COUNT < 500                  
044300             ADD 1 TO WK-DAY-COUNT                                        
044400             SET W5-IDX TO WK-DAY-COUNT                                   
044500             MOVE WT-JULIAN-DAY(W4-IDX) TO WD-JULIAN-DAY(W5-IDX)          
044600             MOVE 0 TO WD-MEMBER-COUNT(W5-IDX)                            
044700             PERFORM 2230-ADD-DAY-MEMBER THRU 2230-EXIT                   
044800         END-IF                                                           
044900     END-IF.                                                              
045000 2210-EXIT.                                                               
045100     EXIT.                                                                
045200*                                                                         
045300 2220-CHECK-DAY-ENTRY.                                                    
045400     IF WD-JULIAN-DAY(W5-IDX) = WT-JULIAN-DAY(W4-IDX)                     
045500         MOVE 'Y' TO WK-DAY-FOUND-SW                                      
045600         PERFORM 2230-ADD-DAY-MEMBER THRU 2230-EXIT                       
045700     END-IF.                                                              
045800 2220-EXIT.                                                               
045900     EXIT.                                                                
046000*                                                                         
046100 2230-ADD-DAY-MEMBER.                                                     
046200     IF WD-MEMBER-COUNT(W5-IDX) < 500                                     
046300         ADD 1 TO WD-MEMBER-COUNT(W5-IDX)                                 
046400         SET WD-MEMBER-IDX(W5-IDX WD-MEMBER-COUNT(W5-IDX))                
046500             TO W4-IDX                                                    
046600     END-IF.                                                              
046700 2230-EXIT.                                                               
046800     EXIT.                                                                
046900*                                                                         
047000*    --- GENERIC SUBSTRING-SEARCH / DIRECTION-INFERENCE HELPERS -         
047100*    CALLED FROM UNIT A AND FROM SEVERAL RULE PARAGRAPHS BELOW.           
047200*    CALLER LOADS WK-HAYSTACK (AND FOR 8100, WK-NEEDLE AND                
047300*    WK-NEEDLE-LEN) BEFORE THE PERFORM.                                   
047400*                                                                         
047500 8100-STRING-CONTAINS.                                                    
047600     MOVE 0 TO WK-TALLY                                                   
047700     INSPECT WK-HAYSTACK TALLYING WK-TALLY                                
047800         FOR ALL WK-NEEDLE(1:WK-NEEDLE-LEN)                               
047900     IF WK-TALLY > 0                                                      
048000         SET WK-CONTAINS-YES TO TRUE                                      
048100     ELSE                                                                 
048200         SET WK-CONTAINS-NO TO TRUE                                       
048300     END-IF.                                                              
048400 8100-EXIT.                                                               
048500     EXIT.                                                                
048600*                                                                         
048700 8200-INFER-DIRECTION-FROM-TEXT.                                          
048800     MOVE 'unknown' TO WK-INFERRED-DIRECTION                              
048900     MOVE 'N' TO WK-CONTAINS-SW                                           
049000     PERFORM 8210-CHECK-INBOUND-MARKER THRU 8210-EXIT                     
049100         VARYING WA-IN-IDX FROM 1 BY 1                                    
049200         UNTIL WA-IN-IDX > 6 OR WK-CONTAINS-YES                           
049300     IF WK-CONTAINS-YES                                                   
049400         MOVE 'inbound' TO WK-INFERRED-DIRECTION                          
049500     ELSE                                                                 
049600         MOVE 'N' TO WK-CONTAINS-SW                                       
049700         PERFORM 8220-CHECK-OUTBOUND-MARKER THRU 8220-EXIT                
049800             VARYING WA-OUT-IDX FROM 1 BY 1                               
049900             UNTIL WA-OUT-IDX > 6 OR WK-CONTAINS-YES                      
050000         IF WK-CONTAINS-YES                                               
050100             MOVE 'outbound' TO WK-INFERRED-DIRECTION                     
050200         END-IF                                                           
050300     END-IF.                                                              
050400 8200-EXIT.                                                               
050500     EXIT.                                                                
050600*                                                                         
050700 8210-CHECK-INBOUND-MARKER.                                               
050800     MOVE WA-INBOUND-MARKER(WA-IN-IDX) TO WK-NEEDLE                       
050900     MOVE WA-INBOUND-MARKER-LEN(WA-IN-IDX) TO WK-NEEDLE-LEN               
051000     PERFORM 8100-STRING-CONTAINS THRU 8100-EXIT.                         
051100 8210-EXIT.                                                               
051200     EXIT.                                                                
051300*                                                                         
051400 8220-CHECK-OUTBOUND-MARKER.                                              
051500     MOVE WA-OUTBOUND-MARKER(WA-OUT-IDX) TO WK-NEEDLE                     
051600     MOVE WA-OUTBOUND-MARKER-LEN(WA-OUT-IDX) TO WK-NEEDLE-LEN             
051700     PERFORM 8100-STRING-CONTAINS THRU 8100-EXIT.                         
051800 8220-EXIT.                                                               
051900     EXIT.                                                                
052000*                                                                         
052100 8300-RESET-SEEN-TABLE.                                                   
052200     MOVE 0 TO WK-SEEN-COUNT.                                             
052300 8300-EXIT.                                                               
052400     EXIT.                                                                
052500*                                                                         
052600*    10/05/14  SHN  REQ AML-0130  CALLER LOADS WK-HAYSTACK WITH           
052700*                    THE DETAIL STRING BEFORE EACH CALL - ADDS IT         
052800*                    TO THE SEEN TABLE ONLY IF NOT ALREADY THERE.         
052900*                                                                         
053000 8310-ADD-SEEN-DETAIL.                                                    
053100     MOVE 'N' TO WK-SEEN-FOUND-SW                                         
053200     PERFORM 8320-CHECK-SEEN-ENTRY THRU 8320-EXIT                         
053300         VARYING WT-SEEN-IDX FROM 1 BY 1                                  
053400         UNTIL WT-SEEN-IDX > WK-SEEN-COUNT                                
053500             OR WK-SEEN-FOUND-SW = 'Y'                                    
053600     IF WK-SEEN-FOUND-SW = 'N' AND WK-SEEN-COUNT < 500                    
053700         ADD 1 TO WK-SEEN-COUNT                                           
053800         SET WT-SEEN-IDX TO WK-SEEN-COUNT                                 
053900         MOVE WK-HAYSTACK TO WT-SEEN-ENTRY(WT-SEEN-IDX)                   
054000     END-IF.                                                              
054100 8310-EXIT.                                                               
054200     EXIT.                                                                
054300*                                                                         
054400 8320-CHECK-SEEN-ENTRY.                                                   
054500     IF WT-SEEN-ENTRY(WT-SEEN-IDX) = WK-HAYSTACK                          
054600         MOVE 'Y' TO WK-SEEN-FOUND-SW                                     
054700     END-IF.                                                              
054800 8320-EXIT.                                                               
054900     EXIT.                                                                
055000*                                                                         
055100*    03/09/22  KTV  REQ AML-0171  SHARED BY RULE 3 AND RULE 10 -          
055200*                    BOTH USE THE SAME "INCOMING/CREDIT/FROM"             
055300*                    ELIGIBILITY TEST FOR AN INBOUND TRANSACTION.         
055400*                                                                         
055500 8330-CHECK-ELIGIBLE-INBOUND-KEYWORD.                                     
055600     MOVE 'N' TO WK-CONTAINS-SW                                           
055700     PERFORM 8331-CHECK-ONE-ELIGIBLE-WORD THRU 8331-EXIT                  
055800         VARYING WB-IDX FROM 1 BY 1                                       
055900         UNTIL WB-IDX > 3 OR WK-CONTAINS-YES.                             
056000 8330-EXIT.                                                               
056100     EXIT.                                                                
056200*                                                                         
056300 8331-CHECK-ONE-ELIGIBLE-WORD.                                            
056400     MOVE WB-ELIGIBLE-INBOUND-KEYWORD(WB-IDX) TO WK-NEEDLE                
056500     MOVE WB-ELIGIBLE-INBOUND-LEN(WB-IDX) TO WK-NEEDLE-LEN                
056600     PERFORM 8100-STRING-CONTAINS THRU 8100-EXIT.                         
056700 8331-EXIT.                                                               
056800     EXIT.                                                                
056900*                                                                         
057000*    --- UNIT B - THE TEN DETECTION RULES, IN SPEC EXEC ORDER ---         
057100*                                                                         
057200 3000-RUN-PATTERN-RULES.                                                  
057300     PERFORM 3100-RULE-STRUCTURING THRU 3100-EXIT                         
057400     PERFORM 3200-RULE-RAPID-CASH-WIRE THRU 3200-EXIT                     
057500     PERFORM 3400-RULE-P2P-MULTIPLE THRU 3400-EXIT                        
057600     PERFORM 3300-RULE-INBOUND-SMURFING THRU 3300-EXIT                    
057700     PERFORM 3500-RULE-CRYPTO-TO-BANK THRU 3500-EXIT                      
057800     PERFORM 3600-RULE-HIGH-RISK-JURIS THRU 3600-EXIT                     
057900     PERFORM 3700-RULE-ATM-STRUCTURING THRU 3700-EXIT                     
058000     PERFORM 3800-RULE-RAPID-OUTFLOW THRU 3800-EXIT                       
058100     PERFORM 3900-RULE-LAYERING THRU 3900-EXIT                            
058200     PERFORM 3950-RULE-FUNNELING THRU 3950-EXIT                           
058300     PERFORM 3990-CLAMP-RISK-SCORE THRU 3990-EXIT.                        
058400 3000-EXIT.                                                               
058500     EXIT.                                                                
058600*                                                                         
058700*    CALLER LOADS WK-PAT-CODE, WK-PAT-NAME, WK-PAT-WEIGHT AND             
058800*    WK-PAT-TOTAL-AMT BEFORE THE PERFORM. WRITES THE PATTERN              
058900*    RECORD, APPENDS THE CODE TO THE FIRED-PATTERN TABLE, AND             
059000*    ADDS THE WEIGHT TO THE RUNNING RISK SCORE.                           
059100*                                                                         
059200 3050-EMIT-PATTERN-RESULT.                                                
059300     MOVE WK-PAT-CODE TO PAT-CODE                                         
059400     MOVE WK-PAT-NAME TO PAT-NAME                                         
059500     MOVE WK-HIT-COUNT TO PAT-MATCH-CNT                                   
059600     MOVE WK-PAT-TOTAL-AMT TO PAT-TOTAL-AMT                               
059700     WRITE AML-PATREC                                                     
059800     IF WK-FIRED-COUNT < 12                                               
059900         ADD 1 TO WK-FIRED-COUNT                                          
060000         SET W6-IDX TO WK-FIRED-COUNT                                     
060100         MOVE WK-PAT-CODE TO WF-PATTERN-CODE(W6-IDX)                      
060200     END-IF                                                               
060300     ADD WK-PAT-WEIGHT TO WK-RISK-SCORE.                                  
060400 3050-EXIT.                                                               
060500     EXIT.                                                                
060600*                                                                         
060700*    RULE 1 - STRUCTURING NEAR THE CASH REPORTING THRESHOLD. NO           
060800*    DATE GROUPING - EVERY QUALIFYING LINE IS ITS OWN HIT.                
060900*                                                                         
061000 3100-RULE-STRUCTURING.                                                   
061100     MOVE 0 TO WK-HIT-COUNT                                               
061200     MOVE 0 TO WK-PAT-TOTAL-AMT                                           
061300     PERFORM 3110-SCAN-STRUCTURING THRU 3110-EXIT                         
061400         VARYING W4-IDX FROM 1 BY 1 UNTIL W4-IDX > WK-TABLE-COUNT         
061500     IF WK-HIT-COUNT > 0                                                  
061600         MOVE 'STRUCTURING_NEAR_THRESHOLD_CASH' TO WK-PAT-CODE            
061700         MOVE 'Structuring Near Reporting Threshold (Cash)'               
061800             TO WK-PAT-NAME                                               
061900         MOVE 3 TO WK-PAT-WEIGHT                                          
062000         PERFORM 3050-EMIT-PATTERN-RESULT THRU 3050-EXIT                  
062100     END-IF.                                                              
062200 3100-EXIT.                                                               
062300     EXIT.                                                                
062400*                                                                         
062500 3110-SCAN-STRUCTURING.                                                   
062600     IF WT-TYPE(W4-IDX) = 'cash'                                          
062700         AND WT-AMOUNT(W4-IDX) > 9900.00                                  
062800         AND WT-AMOUNT(W4-IDX) < 10000.00                                 
062900         ADD 1 TO WK-HIT-COUNT                                            
063000         ADD WT-AMOUNT(W4-IDX) TO WK-PAT-TOTAL-AMT                        
063100     END-IF.                                                              
063200 3110-EXIT.                                                               
063300     EXIT.                                                                
063400*                                                                         
063500*    RULE 2 - RAPID CASH DEPOSIT FOLLOWED BY A WIRE OUT SAME DAY.         
063600*                                                                         
063700 3200-RULE-RAPID-CASH-WIRE.                                               
063800     MOVE 0 TO WK-HIT-COUNT                                               
063900     MOVE 0 TO WK-PAT-TOTAL-AMT                                           
064000     PERFORM 3210-SCAN-DAY-FOR-CASH-WIRE THRU 3210-EXIT                   
064100         VARYING W5-IDX FROM 1 BY 1 UNTIL W5-IDX > WK-DAY-COUNT           
064200     IF WK-HIT-COUNT > 0                                                  
064300         MOVE 'RAPID_CASH_TO_WIRE' TO WK-PAT-CODE                         
064400         MOVE 'Rapid Cash Deposit Followed By Wire Out'                   
064500             TO WK-PAT-NAME                                               
064600         MOVE 4 TO WK-PAT-WEIGHT                                          
064700         PERFORM 3050-EMIT-PATTERN-RESULT THRU 3050-EXIT                  
064800     END-IF.                                                              
064900 3200-EXIT.                                                               
065000     EXIT.                                                                
065100*                                                                         
065200 3210-SCAN-DAY-FOR-CASH-WIRE.                                             
065300     MOVE 'N' TO WK-CASH-FOUND-SW                                         
065400     MOVE 'N' TO WK-WIRE-BIG-FOUND-SW                                     
065500     PERFORM 3220-SCAN-DAY-MEMBER THRU 3220-EXIT                          
065600         VARYING WK-SUBSCRIPT-1 FROM 1 BY 1                               
065700         UNTIL WK-SUBSCRIPT-1 > WD-MEMBER-COUNT(W5-IDX)                   
065800     IF WK-CASH-FOUND-SW = 'Y' AND WK-WIRE-BIG-FOUND-SW = 'Y'             
065900         ADD 1 TO WK-HIT-COUNT                                            
066000     END-IF.                                                              
066100 3210-EXIT.                                                               
066200     EXIT.                                                                
066300*                                                                         
066400 3220-SCAN-DAY-MEMBER.                                                    
066500     SET W4-IDX TO WD-MEMBER-IDX(W5-IDX WK-SUBSCRIPT-1)                   
066600     IF WT-TYPE(W4-IDX) = 'cash'                                          
066700         MOVE 'Y' TO WK-CASH-FOUND-SW                                     
066800     END-IF                                                               
066900     IF WT-TYPE(W4-IDX) = 'wire' AND WT-AMOUNT(W4-IDX) > 5000.00          
067000         MOVE 'Y' TO WK-WIRE-BIG-FOUND-SW                                 
067100         ADD WT-AMOUNT(W4-IDX) TO WK-PAT-TOTAL-AMT                        
067200     END-IF.                                                              
067300 3220-EXIT.                                                               
067400     EXIT.                                                                
067500*                                                                         
067600*    RULE 4 - TWO OR MORE P2P TRANSFERS THE SAME DAY (OR ONE WHOSE        
067700*    OWN NARRATIVE CALLS OUT "MULTIPLE...TRANSFER"). RUN AHEAD OF         
067800*    RULE 3 PER THE SPEC EXECUTION ORDER.                                 
067900*                                                                         
068000 3400-RULE-P2P-MULTIPLE.                                                  
068100     MOVE 0 TO WK-HIT-COUNT                                               
068200     MOVE 0 TO WK-PAT-TOTAL-AMT                                           
068300     PERFORM 3410-SCAN-DAY-FOR-P2P THRU 3410-EXIT                         
068400         VARYING W5-IDX FROM 1 BY 1 UNTIL W5-IDX > WK-DAY-COUNT           
068500     IF WK-HIT-COUNT > 0                                                  
068600         MOVE 'P2P_MULTIPLE_TRANSFERS_SAME_DAY' TO WK-PAT-CODE            
068700         MOVE 'Multiple P2P Transfers Same Day' TO WK-PAT-NAME            
068800         MOVE 3 TO WK-PAT-WEIGHT                                          
068900         PERFORM 3050-EMIT-PATTERN-RESULT THRU 3050-EXIT                  
069000     END-IF.                                                              
069100 3400-EXIT.                                                               
069200     EXIT.                                                                
069300*                                                                         
069400 3410-SCAN-DAY-FOR-P2P.                                                   
069500     MOVE 0 TO WK-P2P-COUNT                                               
069600     MOVE 0 TO WK-P2P-LAST-IDX                                            
069700     PERFORM 3420-COUNT-P2P-MEMBER THRU 3420-EXIT                         
069800         VARYING WK-SUBSCRIPT-1 FROM 1 BY 1                               
069900         UNTIL WK-SUBSCRIPT-1 > WD-MEMBER-COUNT(W5-IDX)                   
070000     IF WK-P2P-COUNT >= 2                                                 
070100         ADD 1 TO WK-HIT-COUNT                                            
070200     ELSE                                                                 
070300         IF WK-P2P-COUNT = 1                                              
070400             SET W4-IDX TO WK-P2P-LAST-IDX                                
070500             MOVE WT-DETAILS(W4-IDX) TO WK-HAYSTACK                       
070600             MOVE 'multiple' TO WK-NEEDLE                                 
070700             MOVE 8 TO WK-NEEDLE-LEN                                      
070800             PERFORM 8100-STRING-CONTAINS THRU 8100-EXIT                  
070900             IF WK-CONTAINS-YES                                           
071000                 MOVE 'transfer' TO WK-NEEDLE                             
071100                 MOVE 8 TO WK-NEEDLE-LEN                                  
071200                 PERFORM 8100-STRING-CONTAINS THRU 8100-EXIT              
071300                 IF WK-CONTAINS-YES                                       
071400                     ADD 1 TO WK-HIT-COUNT                                
071500                 END-IF                                                   
071600             END-IF                                                       
071700         END-IF                                                           
071800     END-IF.                                                              
071900 3410-EXIT.                                                               
072000     EXIT.                                                                
072100*                                                                         
072200 3420-COUNT-P2P-MEMBER.                                                   
072300     SET W4-IDX TO WD-MEMBER-IDX(W5-IDX WK-SUBSCRIPT-1)                   
072400     IF WT-TYPE(W4-IDX) = 'p2p'                                           
072500         ADD 1 TO WK-P2P-COUNT                                            
072600         SET WK-P2P-LAST-IDX TO W4-IDX                                    
072700         ADD WT-AMOUNT(W4-IDX) TO WK-PAT-TOTAL-AMT                        
072800     END-IF.                                                              
072900 3420-EXIT.                                                               
073000     EXIT.                                                                
073100*                                                                         
073200*    RULE 3 - INBOUND SMURFING - MANY SMALL SAME-DAY CREDITS FROM         
073300*    DIFFERENT-LOOKING SENDERS.                                           
073400*                                                                         
073500 3300-RULE-INBOUND-SMURFING.                                              
073600     MOVE 0 TO WK-HIT-COUNT                                               
073700     MOVE 0 TO WK-PAT-TOTAL-AMT                                           
073800     PERFORM 3310-SCAN-DAY-FOR-SMURFING THRU 3310-EXIT                    
073900         VARYING W5-IDX FROM 1 BY 1 UNTIL W5-IDX > WK-DAY-COUNT           
074000     IF WK-HIT-COUNT > 0                                                  
074100         MOVE 'INBOUND_SMURFING' TO WK-PAT-CODE                           
074200         MOVE 'Inbound Smurfing - Many Small Same-Day Credits'            
074300             TO WK-PAT-NAME                                               
074400         MOVE 4 TO WK-PAT-WEIGHT                                          
074500         PERFORM 3050-EMIT-PATTERN-RESULT THRU 3050-EXIT                  
074600     END-IF.                                                              
074700 3300-EXIT.                                                               
074800     EXIT.                                                                
074900*                                                                         
075000 3310-SCAN-DAY-FOR-SMURFING.                                              
075100     MOVE 0 TO WK-ELIGIBLE-COUNT                                          
075200     MOVE 0 TO WK-ELIGIBLE-TOTAL                                          
075300     PERFORM 8300-RESET-SEEN-TABLE THRU 8300-EXIT                         
075400     PERFORM 3320-CHECK-SMURF-MEMBER THRU 3320-EXIT                       
075500         VARYING WK-SUBSCRIPT-1 FROM 1 BY 1                               
075600         UNTIL WK-SUBSCRIPT-1 > WD-MEMBER-COUNT(W5-IDX)                   
075700     MOVE WK-SEEN-COUNT TO WK-DISTINCT-COUNT                              
075800     IF WK-ELIGIBLE-COUNT >= 4 AND WK-DISTINCT-COUNT >= 3                 
075900         AND WK-ELIGIBLE-TOTAL >= 1500.00                                 
076000         ADD 1 TO WK-HIT-COUNT                                            
076100         ADD WK-ELIGIBLE-TOTAL TO WK-PAT-TOTAL-AMT                        
076200     END-IF.                                                              
076300 3310-EXIT.                                                               
076400     EXIT.                                                                
076500*                                                                         
076600 3320-CHECK-SMURF-MEMBER.                                                 
076700     SET W4-IDX TO WD-MEMBER-IDX(W5-IDX WK-SUBSCRIPT-1)                   
076800     IF (WT-TYPE(W4-IDX) = 'p2p' OR WT-TYPE(W4-IDX) = 'ach'               
076900             OR WT-TYPE(W4-IDX) = 'wire')                                 
077000         AND WT-AMOUNT(W4-IDX) < 1000.00                                  
077100         MOVE WT-DETAILS(W4-IDX) TO WK-HAYSTACK                           
077200         PERFORM 8330-CHECK-ELIGIBLE-INBOUND-KEYWORD                      
077300             THRU 8330-EXIT                                               
077400         IF WK-CONTAINS-YES                                               
077500             ADD 1 TO WK-ELIGIBLE-COUNT                                   
077600             ADD WT-AMOUNT(W4-IDX) TO WK-ELIGIBLE-TOTAL                   
077700             PERFORM 8310-ADD-SEEN-DETAIL THRU 8310-EXIT                  
077800         END-IF                                                           
077900     END-IF.                                                              
078000 3320-EXIT.                                                               
078100     EXIT.                                                                
078200*                                                                         
078300*    RULE 5 - CRYPTO EXCHANGE DEPOSIT FOLLOWED BY A BANK-CHANNEL          
078400*    OUTFLOW WITHIN TWO DAYS EITHER SIDE.                                 
078500*                                                                         
078600 3500-RULE-CRYPTO-TO-BANK.                                                
078700     MOVE 0 TO WK-HIT-COUNT                                               
078800     MOVE 0 TO WK-PAT-TOTAL-AMT                                           
078900     PERFORM 3510-SCAN-CRYPTO-DEPOSIT THRU 3510-EXIT                      
079000         VARYING W4-IDX FROM 1 BY 1 UNTIL W4-IDX > WK-TABLE-COUNT         
079100     IF WK-HIT-COUNT > 0                                                  
079200         MOVE 'CRYPTO_TO_BANK_FLOW' TO WK-PAT-CODE                        
079300         MOVE 'Crypto Deposit Followed By Bank Outflow'                   
079400             TO WK-PAT-NAME                                               
079500         MOVE 7 TO WK-PAT-WEIGHT                                          
079600         PERFORM 3050-EMIT-PATTERN-RESULT THRU 3050-EXIT                  
079700     END-IF.                                                              
079800 3500-EXIT.                                                               
079900     EXIT.                                                                
080000*                                                                         
080100 3510-SCAN-CRYPTO-DEPOSIT.                                                
080200     IF WT-DATE-IS-VALID(W4-IDX)                                          
080300         MOVE WT-DETAILS(W4-IDX) TO WK-HAYSTACK                           
080400         PERFORM 3520-CHECK-CRYPTO-KEYWORD THRU 3520-EXIT                 
080500         IF WK-CONTAINS-YES                                               
080600             MOVE WT-JULIAN-DAY(W4-IDX) TO WK-ANCHOR-JULIAN               
080700             MOVE 0 TO WK-RELATED-COUNT                                   
080800             PERFORM 3530-SCAN-RELATED-OUTFLOW THRU 3530-EXIT             
080900                 VARYING WK-SUBSCRIPT-2 FROM 1 BY 1                       
081000                 UNTIL WK-SUBSCRIPT-2 > WK-TABLE-COUNT                    
081100             IF WK-RELATED-COUNT > 0                                      
081200                 ADD 1 TO WK-HIT-COUNT                                    
081300             END-IF                                                       
081400         END-IF                                                           
081500     END-IF.                                                              
081600 3510-EXIT.                                                               
081700     EXIT.                                                                
081800*                                                                         
081900 3520-CHECK-CRYPTO-KEYWORD.                                               
082000     MOVE 'N' TO WK-CONTAINS-SW                                           
082100     PERFORM 3521-CHECK-ONE-CRYPTO-WORD THRU 3521-EXIT                    
082200         VARYING W7-IDX FROM 1 BY 1                                       
082300         UNTIL W7-IDX > 9 OR WK-CONTAINS-YES.                             
082400 3520-EXIT.                                                               
082500     EXIT.                                                                
082600*                                                                         
082700 3521-CHECK-ONE-CRYPTO-WORD.                                              
082800     MOVE W7-CRYPTO-KEYWORD(W7-IDX) TO WK-NEEDLE                          
082900     MOVE W7-CRYPTO-KEYWORD-LEN(W7-IDX) TO WK-NEEDLE-LEN                  
083000     PERFORM 8100-STRING-CONTAINS THRU 8100-EXIT.                         
083100 3521-EXIT.                                                               
083200     EXIT.                                                                
083300*                                                                         
083400 3530-SCAN-RELATED-OUTFLOW.                                               
083500     IF WT-DATE-IS-VALID(WK-SUBSCRIPT-2)                                  
083600         AND (WT-TYPE(WK-SUBSCRIPT-2) = 'wire'                            
083700              OR WT-TYPE(WK-SUBSCRIPT-2) = 'p2p'                          
083800              OR WT-TYPE(WK-SUBSCRIPT-2) = 'ach')                         
083900         AND WT-AMOUNT(WK-SUBSCRIPT-2) >= 5000.00                         
084000         MOVE WT-JULIAN-DAY(WK-SUBSCRIPT-2) TO WK-MEMBER-JULIAN           
084100         COMPUTE WK-DAY-DELTA =                                           
084200             WK-MEMBER-JULIAN - WK-ANCHOR-JULIAN                          
084300         IF WK-DAY-DELTA >= -2 AND WK-DAY-DELTA <= 2                      
084400             ADD 1 TO WK-RELATED-COUNT                                    
084500             ADD WT-AMOUNT(WK-SUBSCRIPT-2) TO WK-PAT-TOTAL-AMT            
084600         END-IF                                                           
084700     END-IF.                                                              
084800 3530-EXIT.                                                               
084900     EXIT.                                                                
085000*                                                                         
085100*    RULE 6 - WIRE TO OR FROM A HIGH-RISK JURISDICTION. NO DATE           
085200*    GROUPING.                                                            
085300*                                                                         
085400 3600-RULE-HIGH-RISK-JURIS.                                               
085500     MOVE 0 TO WK-HIT-COUNT                                               
085600     MOVE 0 TO WK-PAT-TOTAL-AMT                                           
085700     PERFORM 3610-SCAN-JURISDICTION THRU 3610-EXIT                        
085800         VARYING W4-IDX FROM 1 BY 1 UNTIL W4-IDX > WK-TABLE-COUNT         
085900     IF WK-HIT-COUNT > 0                                                  
086000         MOVE 'HIGH_RISK_JURISDICTION_WIRE' TO WK-PAT-CODE                
086100         MOVE 'Wire To Or From High-Risk Jurisdiction'                    
086200             TO WK-PAT-NAME                                               
086300         MOVE 7 TO WK-PAT-WEIGHT                                          
086400         PERFORM 3050-EMIT-PATTERN-RESULT THRU 3050-EXIT                  
086500     END-IF.                                                              
086600 3600-EXIT.                                                               
086700     EXIT.                                                                
086800*                                                                         
086900 3610-SCAN-JURISDICTION.                                                  
087000     IF WT-TYPE(W4-IDX) = 'wire'                                          
087100         MOVE WT-DETAILS(W4-IDX) TO WK-HAYSTACK                           
087200         MOVE 'N' TO WK-CONTAINS-SW                                       
087300         PERFORM 3620-CHECK-ONE-JURISDICTION THRU 3620-EXIT               
087400             VARYING W9-IDX FROM 1 BY 1                                   
087500             UNTIL W9-IDX > 10 OR WK-CONTAINS-YES                         
087600         IF WK-CONTAINS-YES                                               
087700             ADD 1 TO WK-HIT-COUNT                                        
087800             ADD WT-AMOUNT(W4-IDX) TO WK-PAT-TOTAL-AMT                    
087900         END-IF                                                           
088000     END-IF.                                                              
088100 3610-EXIT.                                                               
088200     EXIT.                                                                
088300*                                                                         
088400 3620-CHECK-ONE-JURISDICTION.                                             
088500     MOVE W9-JURISDICTION-KEYWORD(W9-IDX) TO WK-NEEDLE                    
088600     MOVE W9-JURISDICTION-LEN(W9-IDX) TO WK-NEEDLE-LEN                    
088700     PERFORM 8100-STRING-CONTAINS THRU 8100-EXIT.                         
088800 3620-EXIT.                                                               
088900     EXIT.                                                                
089000*                                                                         
089100*    RULE 7 - REPEATED ATM WITHDRAWALS JUST UNDER THE $10,000             
089200*    LIMIT. NO DATE GROUPING - FIRES ONCE THREE OR MORE QUALIFY.          
089300*                                                                         
089400 3700-RULE-ATM-STRUCTURING.                                               
089500     MOVE 0 TO WK-HIT-COUNT                                               
089600     MOVE 0 TO WK-PAT-TOTAL-AMT                                           
089700     PERFORM 3710-SCAN-ATM THRU 3710-EXIT                                 
089800         VARYING W4-IDX FROM 1 BY 1 UNTIL W4-IDX > WK-TABLE-COUNT         
089900     IF WK-HIT-COUNT >= 3                                                 
090000         MOVE 'ATM_STRUCTURING_WITHDRAWALS' TO WK-PAT-CODE                
090100         MOVE 'ATM Structuring - Repeated Near-Limit Withdrawals'         
090200             TO WK-PAT-NAME                                               
090300         MOVE 3 TO WK-PAT-WEIGHT                                          
090400         PERFORM 3050-EMIT-PATTERN-RESULT THRU 3050-EXIT                  
090500     END-IF.                                                              
090600 3700-EXIT.                                                               
090700     EXIT.                                                                
090800*                                                                         
090900 3710-SCAN-ATM.                                                           
091000     MOVE 'N' TO WK-CONTAINS-SW                                           
091100     IF WT-TYPE(W4-IDX) = 'atm'                                           
091200         MOVE 'Y' TO WK-CONTAINS-SW                                       
091300     ELSE                                                                 
091400         MOVE WT-DETAILS(W4-IDX) TO WK-HAYSTACK                           
091500         MOVE 'atm withdrawal' TO WK-NEEDLE                               
091600         MOVE 15 TO WK-NEEDLE-LEN                                         
091700         PERFORM 8100-STRING-CONTAINS THRU 8100-EXIT                      
091800     END-IF                                                               
091900     IF WK-CONTAINS-YES                                                   
092000         AND WT-AMOUNT(W4-IDX) >= 8000.00                                 
092100         AND WT-AMOUNT(W4-IDX) < 10000.00                                 
092200         ADD 1 TO WK-HIT-COUNT                                            
092300         ADD WT-AMOUNT(W4-IDX) TO WK-PAT-TOTAL-AMT                        
092400     END-IF.                                                              
092500 3710-EXIT.                                                               
092600     EXIT.                                                                
092700*                                                                         
092800*    RULE 8 - LARGE INBOUND FUNDS MOVED BACK OUT WITHIN A DAY AT          
092900*    80% OR MORE OF THE INBOUND AMOUNT.                                   
093000*                                                                         
093100 3800-RULE-RAPID-OUTFLOW.                                                 
093200     MOVE 0 TO WK-HIT-COUNT                                               
093300     MOVE 0 TO WK-PAT-TOTAL-AMT                                           
093400     PERFORM 3810-SCAN-INBOUND-CANDIDATE THRU 3810-EXIT                   
093500         VARYING W4-IDX FROM 1 BY 1 UNTIL W4-IDX > WK-TABLE-COUNT         
093600     IF WK-HIT-COUNT > 0                                                  
093700         MOVE 'RAPID_OUTFLOW' TO WK-PAT-CODE                              
093800         MOVE 'Rapid Outflow After Large Inbound Funds'                   
093900             TO WK-PAT-NAME                                               
094000         MOVE 4 TO WK-PAT-WEIGHT                                          
094100         PERFORM 3050-EMIT-PATTERN-RESULT THRU 3050-EXIT                  
094200     END-IF.                                                              
094300 3800-EXIT.                                                               
094400     EXIT.                                                                
094500*                                                                         
094600 3810-SCAN-INBOUND-CANDIDATE.                                             
094700     IF WT-DATE-IS-VALID(W4-IDX)                                          
094800         AND (WT-TYPE(W4-IDX) = 'cash' OR WT-TYPE(W4-IDX) = 'ach'         
094900              OR WT-TYPE(W4-IDX) = 'check')                               
095000         AND WT-AMOUNT(W4-IDX) >= 5000.00                                 
095100         MOVE WT-JULIAN-DAY(W4-IDX) TO WK-ANCHOR-JULIAN                   
095200         MOVE WT-AMOUNT(W4-IDX) TO WK-ANCHOR-AMOUNT                       
095300         PERFORM 3820-SCAN-OUTBOUND-CANDIDATE THRU 3820-EXIT              
095400             VARYING WK-SUBSCRIPT-2 FROM 1 BY 1                           
095500             UNTIL WK-SUBSCRIPT-2 > WK-TABLE-COUNT                        
095600     END-IF.                                                              
095700 3810-EXIT.                                                               
095800     EXIT.                                                                
095900*                                                                         
096000 3820-SCAN-OUTBOUND-CANDIDATE.                                            
096100     IF WT-DATE-IS-VALID(WK-SUBSCRIPT-2)                                  
096200         AND (WT-TYPE(WK-SUBSCRIPT-2) = 'wire'                            
096300              OR WT-TYPE(WK-SUBSCRIPT-2) = 'ach'                          
096400              OR WT-TYPE(WK-SUBSCRIPT-2) = 'p2p')                         
096500         AND WT-AMOUNT(WK-SUBSCRIPT-2) >= 5000.00                         
096600         MOVE WT-JULIAN-DAY(WK-SUBSCRIPT-2) TO WK-MEMBER-JULIAN           
096700         COMPUTE WK-DAY-DELTA =                                           
096800             WK-MEMBER-JULIAN - WK-ANCHOR-JULIAN                          
096900         IF WK-DAY-DELTA >= -1 AND WK-DAY-DELTA <= 1                      
097000             COMPUTE WK-PRODUCT-COMPARE ROUNDED =                         
097100                 WK-ANCHOR-AMOUNT * 0.80                                  
097200             IF WT-AMOUNT(WK-SUBSCRIPT-2) >= WK-PRODUCT-COMPARE           
097300                 ADD 1 TO WK-HIT-COUNT                                    
097400                 ADD WT-AMOUNT(WK-SUBSCRIPT-2) TO WK-PAT-TOTAL-AMT        
097500             END-IF                                                       
097600         END-IF                                                           
097700     END-IF.                                                              
097800 3820-EXIT.                                                               
097900     EXIT.                                                                
098000*                                                                         
098100*    RULE 9 - LAYERING - FUNDS TOUCH THREE OR MORE CHANNELS               
098200*    INSIDE A 7-DAY WINDOW. ANCHOR LINES THAT LOOK LIKE PLAIN PAY         
098300*    OR SALARY CREDITS UNDER $5,000 ARE SKIPPED AS ANCHORS.               
098400*                                                                         
098500 3900-RULE-LAYERING.                                                      
098600     MOVE 0 TO WK-HIT-COUNT                                               
098700     MOVE 0 TO WK-PAT-TOTAL-AMT                                           
098800     PERFORM 3910-SCAN-LAYERING-ANCHOR THRU 3910-EXIT                     
098900         VARYING W4-IDX FROM 1 BY 1 UNTIL W4-IDX > WK-TABLE-COUNT         
099000     IF WK-HIT-COUNT > 0                                                  
099100         MOVE 'LAYERING_ACTIVITY' TO WK-PAT-CODE                          
099200         MOVE 'Layering - Funds Moved Through Multiple Channels'          
099300             TO WK-PAT-NAME                                               
099400         MOVE 6 TO WK-PAT-WEIGHT                                          
099500         PERFORM 3050-EMIT-PATTERN-RESULT THRU 3050-EXIT                  
099600     END-IF.                                                              
099700 3900-EXIT.                                                               
099800     EXIT.                                                                
099900*                                                                         
100000 3910-SCAN-LAYERING-ANCHOR.                                               
100100     MOVE 'N' TO WK-SKIP-ANCHOR-SW                                        
100200     IF WT-DATE-IS-VALID(W4-IDX)                                          
100300         IF WT-AMOUNT(W4-IDX) <= 5000.00                                  
100400             MOVE WT-DETAILS(W4-IDX) TO WK-HAYSTACK                       
100500             MOVE 'salary' TO WK-NEEDLE                                   
100600             MOVE 6 TO WK-NEEDLE-LEN                                      
100700             PERFORM 8100-STRING-CONTAINS THRU 8100-EXIT                  
100800             IF WK-CONTAINS-YES                                           
100900                 MOVE 'Y' TO WK-SKIP-ANCHOR-SW                            
101000             ELSE                                                         
101100                 MOVE 'payroll' TO WK-NEEDLE                              
101200                 MOVE 7 TO WK-NEEDLE-LEN                                  
101300                 PERFORM 8100-STRING-CONTAINS THRU 8100-EXIT              
101400                 IF WK-CONTAINS-YES                                       
101500                     MOVE 'Y' TO WK-SKIP-ANCHOR-SW                        
101600                 END-IF                                                   
101700             END-IF                                                       
101800         END-IF                                                           
101900         IF WK-SKIP-ANCHOR-SW = 'N'                                       
102000             PERFORM 3920-BUILD-LAYERING-WINDOW THRU 3920-EXIT            
102100         END-IF                                                           
102200     END-IF.                                                              
102300 3910-EXIT.                                                               
102400     EXIT.                                                                
102500*                                                                         
102600 3920-BUILD-LAYERING-WINDOW.                                              
102700     MOVE WT-JULIAN-DAY(W4-IDX) TO WK-ANCHOR-JULIAN                       
102800     MOVE 0 TO WK-WINDOW-SIZE                                             
102900     MOVE 0 TO WK-CHANNEL-COUNT                                           
103000     MOVE 0 TO WK-TOTAL-MOVEMENT                                          
103100     MOVE SPACES TO WK-CHANNEL-TABLE                                      
103200     PERFORM 3930-SCAN-WINDOW-MEMBER THRU 3930-EXIT                       
103300         VARYING WK-SUBSCRIPT-2 FROM 1 BY 1                               
103400         UNTIL WK-SUBSCRIPT-2 > WK-TABLE-COUNT                            
103500     IF WK-WINDOW-SIZE >= 4                                               
103600         AND WK-CHANNEL-COUNT >= 3                                        
103700         AND WK-TOTAL-MOVEMENT >= 6000.00                                 
103800         ADD 1 TO WK-HIT-COUNT                                            
103900         ADD WK-TOTAL-MOVEMENT TO WK-PAT-TOTAL-AMT                        
104000     END-IF.                                                              
104100 3920-EXIT.                                                               
104200     EXIT.                                                                
104300*                                                                         
104400 3930-SCAN-WINDOW-MEMBER.                                                 
104500     IF WT-DATE-IS-VALID(WK-SUBSCRIPT-2)                                  
104600         MOVE WT-JULIAN-DAY(WK-SUBSCRIPT-2) TO WK-MEMBER-JULIAN           
104700         COMPUTE WK-DAY-DELTA =                                           
104800             WK-MEMBER-JULIAN - WK-ANCHOR-JULIAN                          
104900         IF WK-DAY-DELTA >= 0 AND WK-DAY-DELTA <= 7                       
105000             ADD 1 TO WK-WINDOW-SIZE                                      
105100             PERFORM 3940-TRACK-CHANNEL THRU 3940-EXIT                    
105200             MOVE WT-DETAILS(WK-SUBSCRIPT-2) TO WK-HAYSTACK               
105300             PERFORM 3945-CHECK-LAYER-CRYPTO THRU 3945-EXIT               
105400             IF WK-CONTAINS-YES                                           
105500                 ADD WT-AMOUNT(WK-SUBSCRIPT-2)                            
105600                     TO WK-TOTAL-MOVEMENT                                 
105700             ELSE                                                         
105800                 PERFORM 8200-INFER-DIRECTION-FROM-TEXT                   
105900                     THRU 8200-EXIT                                       
106000                 IF WK-INFERRED-DIRECTION = 'outbound'                    
106100                     ADD WT-AMOUNT(WK-SUBSCRIPT-2)                        
106200                         TO WK-TOTAL-MOVEMENT                             
106300                 END-IF                                                   
106400             END-IF                                                       
106500         END-IF                                                           
106600     END-IF.                                                              
106700 3930-EXIT.                                                               
106800     EXIT.                                                                
106900*                                                                         
107000 3940-TRACK-CHANNEL.                                                      
107100     MOVE 'N' TO WK-CHANNEL-FOUND-SW                                      
107200     PERFORM 3941-CHECK-CHANNEL-SLOT THRU 3941-EXIT                       
107300         VARYING WK-K FROM 1 BY 1                                         
107400         UNTIL WK-K > WK-CHANNEL-COUNT                                    
107500             OR WK-CHANNEL-FOUND-SW = 'Y'                                 
107600     IF WK-CHANNEL-FOUND-SW = 'N' AND WK-CHANNEL-COUNT < 10               
107700         ADD 1 TO WK-CHANNEL-COUNT                                        
107800         MOVE WT-TYPE(WK-SUBSCRIPT-2)                                     
107900             TO WK-CHANNEL-ENTRY(WK-CHANNEL-COUNT)                        
108000     END-IF.                                                              
108100 3940-EXIT.                                                               
108200     EXIT.                                                                
108300*                                                                         
108400 3941-CHECK-CHANNEL-SLOT.                                                 
108500     IF WK-CHANNEL-ENTRY(WK-K) = WT-TYPE(WK-SUBSCRIPT-2)                  
108600         MOVE 'Y' TO WK-CHANNEL-FOUND-SW                                  
108700     END-IF.                                                              
108800 3941-EXIT.                                                               
108900     EXIT.                                                                
109000*                                                                         
109100*    03/09/22  KTV  REQ AML-0171  USES THE SHORTER W8 CRYPTO              
109200*                    LIST, NOT W7 - SEE THE CHANGE LOG ABOVE.             
109300*                                                                         
109400 3945-CHECK-LAYER-CRYPTO.                                                 
109500     MOVE 'N' TO WK-CONTAINS-SW                                           
109600     PERFORM 3946-CHECK-ONE-LAYER-WORD THRU 3946-EXIT                     
109700         VARYING W8-IDX FROM 1 BY 1                                       
109800         UNTIL W8-IDX > 5 OR WK-CONTAINS-YES.                             
109900 3945-EXIT.                                                               
110000     EXIT.                                                                
110100*                                                                         
110200 3946-CHECK-ONE-LAYER-WORD.                                               
110300     MOVE W8-LAYER-CRYPTO-KEYWORD(W8-IDX) TO WK-NEEDLE                    
110400     MOVE W8-LAYER-CRYPTO-LEN(W8-IDX) TO WK-NEEDLE-LEN                    
110500     PERFORM 8100-STRING-CONTAINS THRU 8100-EXIT.                         
110600 3946-EXIT.                                                               
110700     EXIT.                                                                
110800*                                                                         
110900*    RULE 10 - FUNNELING - FOUR OR MORE DISTINCT-LOOKING INBOUND          
111000*    CREDITS TOTALING $10,000 OR MORE INSIDE A 7-DAY WINDOW, WITH         
111100*    80% OR MORE LANDING ON A SINGLE OUTBOUND DESTINATION.                
111200*                                                                         
111300 3950-RULE-FUNNELING.                                                     
111400     MOVE 0 TO WK-HIT-COUNT                                               
111500     MOVE 0 TO WK-PAT-TOTAL-AMT                                           
111600     PERFORM 3951-SCAN-FUNNEL-ANCHOR THRU 3951-EXIT                       
111700         VARYING W4-IDX FROM 1 BY 1 UNTIL W4-IDX > WK-TABLE-COUNT         
111800     IF WK-HIT-COUNT > 0                                                  
111900         MOVE 'FUNNELING_ACTIVITY' TO WK-PAT-CODE                         
112000         MOVE 'Funneling - Many Inbound Sources To One Exit'              
112100             TO WK-PAT-NAME                                               
112200         MOVE 5 TO WK-PAT-WEIGHT                                          
112300         PERFORM 3050-EMIT-PATTERN-RESULT THRU 3050-EXIT                  
112400     END-IF.                                                              
112500 3950-EXIT.                                                               
112600     EXIT.                                                                
112700*                                                                         
112800 3951-SCAN-FUNNEL-ANCHOR.                                                 
112900     IF WT-DATE-IS-VALID(W4-IDX)                                          
113000         PERFORM 3952-BUILD-FUNNEL-WINDOW THRU 3952-EXIT                  
113100     END-IF.                                                              
113200 3951-EXIT.                                                               
113300     EXIT.                                                                
113400*                                                                         
113500 3952-BUILD-FUNNEL-WINDOW.                                                
113600     MOVE WT-JULIAN-DAY(W4-IDX) TO WK-ANCHOR-JULIAN                       
113700     MOVE 0 TO WK-INBOUND-COUNT                                           
113800     MOVE 0 TO WK-INBOUND-TOTAL                                           
113900     MOVE 0 TO WK-DEST-COUNT                                              
114000     PERFORM 8300-RESET-SEEN-TABLE THRU 8300-EXIT                         
114100     PERFORM 3953-SCAN-FUNNEL-MEMBER THRU 3953-EXIT                       
114200         VARYING WK-SUBSCRIPT-2 FROM 1 BY 1                               
114300         UNTIL WK-SUBSCRIPT-2 > WK-TABLE-COUNT                            
114400     IF WK-INBOUND-COUNT >= 4                                             
114500         AND WK-INBOUND-TOTAL >= 10000.00                                 
114600         AND WK-SEEN-COUNT >= 4                                           
114700         AND WK-DEST-COUNT >= 1                                           
114800         PERFORM 3960-FIND-MAX-DEST-TOTAL THRU 3960-EXIT                  
114900         COMPUTE WK-PRODUCT-COMPARE ROUNDED =                             
115000             WK-INBOUND-TOTAL * 0.80                                      
115100         IF WK-MAX-DEST-TOTAL >= WK-PRODUCT-COMPARE                       
115200             ADD 1 TO WK-HIT-COUNT                                        
115300             ADD WK-INBOUND-TOTAL TO WK-PAT-TOTAL-AMT                     
115400         END-IF                                                           
115500     END-IF.                                                              
115600 3952-EXIT.                                                               
115700     EXIT.                                                                
115800*                                                                         
115900 3953-SCAN-FUNNEL-MEMBER.                                                 
116000     IF WT-DATE-IS-VALID(WK-SUBSCRIPT-2)                                  
116100         MOVE WT-JULIAN-DAY(WK-SUBSCRIPT-2) TO WK-MEMBER-JULIAN           
116200         COMPUTE WK-DAY-DELTA =                                           
116300             WK-MEMBER-JULIAN - WK-ANCHOR-JULIAN                          
116400         IF WK-DAY-DELTA >= 0 AND WK-DAY-DELTA <= 7                       
116500             PERFORM 3954-CHECK-FUNNEL-INBOUND THRU 3954-EXIT             
116600             PERFORM 3958-CHECK-FUNNEL-OUTBOUND THRU 3958-EXIT            
116700         END-IF                                                           
116800     END-IF.                                                              
116900 3953-EXIT.                                                               
117000     EXIT.                                                                
117100*                                                                         
117200 3954-CHECK-FUNNEL-INBOUND.                                               
117300     IF WT-TYPE(WK-SUBSCRIPT-2) = 'p2p'                                   
117400         OR WT-TYPE(WK-SUBSCRIPT-2) = 'ach'                               
117500         OR WT-TYPE(WK-SUBSCRIPT-2) = 'wire'                              
117600         MOVE WT-DETAILS(WK-SUBSCRIPT-2) TO WK-HAYSTACK                   
117700         PERFORM 8330-CHECK-ELIGIBLE-INBOUND-KEYWORD                      
117800             THRU 8330-EXIT                                               
117900         IF WK-CONTAINS-YES                                               
118000             ADD 1 TO WK-INBOUND-COUNT                                    
118100             ADD WT-AMOUNT(WK-SUBSCRIPT-2) TO WK-INBOUND-TOTAL            
118200             PERFORM 8310-ADD-SEEN-DETAIL THRU 8310-EXIT                  
118300         END-IF                                                           
118400     END-IF.                                                              
118500 3954-EXIT.                                                               
118600     EXIT.                                                                
118700*                                                                         
118800 3958-CHECK-FUNNEL-OUTBOUND.                                              
118900     IF (WT-TYPE(WK-SUBSCRIPT-2) = 'wire'                                 
119000             OR WT-TYPE(WK-SUBSCRIPT-2) = 'p2p')                          
119100         AND WT-AMOUNT(WK-SUBSCRIPT-2) > 0                                
119200         PERFORM 3959-ADD-DEST-AMOUNT THRU 3959-EXIT                      
119300     END-IF.                                                              
119400 3958-EXIT.                                                               
119500     EXIT.                                                                
119600*                                                                         
119700 3959-ADD-DEST-AMOUNT.                                                    
119800     MOVE 'N' TO WK-DEST-FOUND-SW                                         
119900     PERFORM 3961-CHECK-DEST-SLOT THRU 3961-EXIT                          
120000         VARYING WK-K FROM 1 BY 1                                         
120100         UNTIL WK-K > WK-DEST-COUNT OR WK-DEST-FOUND-SW = 'Y'             
120200     IF WK-DEST-FOUND-SW = 'N' AND WK-DEST-COUNT < 500                    
120300         ADD 1 TO WK-DEST-COUNT                                           
120400         MOVE WT-DETAILS(WK-SUBSCRIPT-2)                                  
120500             TO WK-DEST-NAME(WK-DEST-COUNT)                               
120600         MOVE WT-AMOUNT(WK-SUBSCRIPT-2)                                   
120700             TO WK-DEST-TOTAL(WK-DEST-COUNT)                              
120800     END-IF.                                                              
120900 3959-EXIT.                                                               
121000     EXIT.                                                                
121100*                                                                         
121200 3961-CHECK-DEST-SLOT.                                                    
121300     IF WK-DEST-NAME(WK-K) = WT-DETAILS(WK-SUBSCRIPT-2)                   
121400         MOVE 'Y' TO WK-DEST-FOUND-SW                                     
121500         ADD WT-AMOUNT(WK-SUBSCRIPT-2) TO WK-DEST-TOTAL(WK-K)             
121600     END-IF.                                                              
121700 3961-EXIT.                                                               
121800     EXIT.                                                                
121900*                                                                         
122000 3960-FIND-MAX-DEST-TOTAL.                                                
122100     MOVE 0 TO WK-MAX-DEST-TOTAL                                          
122200     PERFORM 3962-COMPARE-DEST-TOTAL THRU 3962-EXIT                       
122300         VARYING WK-K FROM 1 BY 1 UNTIL WK-K > WK-DEST-COUNT.             
122400 3960-EXIT.                                                               
122500     EXIT.                                                                
122600*                                                                         
122700 3962-COMPARE-DEST-TOTAL.                                                 
122800     IF WK-DEST-TOTAL(WK-K) > WK-MAX-DEST-TOTAL                           
122900         MOVE WK-DEST-TOTAL(WK-K) TO WK-MAX-DEST-TOTAL                    
123000     END-IF.                                                              
123100 3962-EXIT.                                                               
123200     EXIT.                                                                
123300*                                                                         
123400*    11/14/23  KTV  REQ AML-0180  CLAMP ONCE, AFTER ALL TEN RULES.        
123500*                                                                         
123600 3990-CLAMP-RISK-SCORE.                                                   
123700     IF WK-RISK-SCORE <= 0                                                
123800         MOVE 1 TO WK-RISK-SCORE                                          
123900     ELSE                                                                 
124000         IF WK-RISK-SCORE > 10                                            
124100             MOVE 10 TO WK-RISK-SCORE                                     
124200         END-IF                                                           
124300     END-IF.                                                              
124400 3990-EXIT.                                                               
124500     EXIT.                                                                
124600*                                                                         
124700*    --- UNIT C - RISK BAND, RECOMMENDATION, DRIVER, SUPPORTING --        
124800*                                                                         
124900 4000-DECIDE-CASE.                                                        
125000     PERFORM 4100-COMPUTE-RISK-BAND THRU 4100-EXIT                        
125100     PERFORM 4200-COMPUTE-NO-SAR-ELIGIBLE THRU 4200-EXIT                  
125200     PERFORM 4300-COMPUTE-RECOMMENDATION THRU 4300-EXIT                   
125300     PERFORM 4400-SELECT-MAIN-DRIVER THRU 4400-EXIT                       
125400     PERFORM 4500-BUILD-SUPPORTING-LIST THRU 4500-EXIT                    
125500     PERFORM 4900-WRITE-SUMMARY-FILE THRU 4900-EXIT.                      
125600 4000-EXIT.                                                               
125700     EXIT.                                                                
125800*                                                                         
125900 4100-COMPUTE-RISK-BAND.                                                  
126000     IF WK-RISK-SCORE <= 2                                                
126100         MOVE 'Low   ' TO CS-RISK-BAND                                    
126200     ELSE                                                                 
126300         IF WK-RISK-SCORE <= 6                                            
126400             MOVE 'Medium' TO CS-RISK-BAND                                
126500         ELSE                                                             
126600             MOVE 'High  ' TO CS-RISK-BAND                                
126700         END-IF                                                           
126800     END-IF.                                                              
126900 4100-EXIT.                                                               
127000     EXIT.                                                                
127100*                                                                         
127200 4200-COMPUTE-NO-SAR-ELIGIBLE.                                            
127300     SET WK-NO-SAR-ELIGIBLE-YES TO TRUE                                   
127400     IF WK-RISK-SCORE > 2                                                 
127500         SET WK-NO-SAR-ELIGIBLE-NO TO TRUE                                
127600     ELSE                                                                 
127700         PERFORM 4210-CHECK-HIGH-RISK-FIRED THRU 4210-EXIT                
127800             VARYING W6-IDX FROM 1 BY 1                                   
127900             UNTIL W6-IDX > WK-FIRED-COUNT                                
128000                 OR WK-NO-SAR-ELIGIBLE-NO                                 
128100     END-IF.                                                              
128200 4200-EXIT.                                                               
128300     EXIT.                                                                
128400*                                                                         
128500 4210-CHECK-HIGH-RISK-FIRED.                                              
128600     PERFORM 4220-CHECK-ONE-HIGH-RISK-CODE THRU 4220-EXIT                 
128700         VARYING WC-IDX FROM 1 BY 1                                       
128800         UNTIL WC-IDX > 9 OR WK-NO-SAR-ELIGIBLE-NO.                       
128900 4210-EXIT.                                                               
129000     EXIT.                                                                
129100*                                                                         
129200 4220-CHECK-ONE-HIGH-RISK-CODE.                                           
129300     IF WF-PATTERN-CODE(W6-IDX) = WC-HIGH-RISK-CODE(WC-IDX)               
129400         SET WK-NO-SAR-ELIGIBLE-NO TO TRUE                                
129500     END-IF.                                                              
129600 4220-EXIT.                                                               
129700     EXIT.                                                                
129800*                                                                         
129900 4300-COMPUTE-RECOMMENDATION.                                             
130000     IF WK-NO-SAR-ELIGIBLE-YES                                            
130100         MOVE 'No SAR' TO CS-RECOMMENDATION                               
130200     ELSE                                                                 
130300         IF WK-RISK-SCORE >= 7                                            
130400             MOVE 'SAR   ' TO CS-RECOMMENDATION                           
130500         ELSE                                                             
130600             MOVE 'Review' TO CS-RECOMMENDATION                           
130700         END-IF                                                           
130800     END-IF.                                                              
130900 4300-EXIT.                                                               
131000     EXIT.                                                                
131100*                                                                         
131200 4400-SELECT-MAIN-DRIVER.                                                 
131300     MOVE SPACES TO CS-MAIN-DRIVER                                        
131400     MOVE 'N' TO WK-MAIN-DRIVER-FOUND-SW                                  
131500     PERFORM 4410-CHECK-DRIVER-PRIORITY THRU 4410-EXIT                    
131600         VARYING WD-IDX FROM 1 BY 1                                       
131700         UNTIL WD-IDX > 9 OR WK-MAIN-DRIVER-FOUND-SW = 'Y'.               
131800 4400-EXIT.                                                               
131900     EXIT.                                                                
132000*                                                                         
132100 4410-CHECK-DRIVER-PRIORITY.                                              
132200     PERFORM 4420-CHECK-DRIVER-FIRED THRU 4420-EXIT                       
132300         VARYING W6-IDX FROM 1 BY 1                                       
132400         UNTIL W6-IDX > WK-FIRED-COUNT                                    
132500             OR WK-MAIN-DRIVER-FOUND-SW = 'Y'.                            
132600 4410-EXIT.                                                               
132700     EXIT.                                                                
132800*                                                                         
132900 4420-CHECK-DRIVER-FIRED.                                                 
133000     IF WF-PATTERN-CODE(W6-IDX) = WD-MAIN-DRIVER-CODE(WD-IDX)             
133100         MOVE 'Y' TO WK-MAIN-DRIVER-FOUND-SW                              
133200         MOVE WD-MAIN-DRIVER-CODE(WD-IDX) TO CS-MAIN-DRIVER               
133300     END-IF.                                                              
133400 4420-EXIT.                                                               
133500     EXIT.                                                                
133600*                                                                         
133700*    06/30/03  DJM  REQ AML-0090  SUPPORTING LIST IS THE UNION            
133800*                    OF EVERY OTHER FIRED CODE PLUS THE FIXED             
133900*                    INFERRED INDICATORS FOR THE MAIN DRIVER,             
134000*                    DEDUPED AND SORTED ASCENDING SO TWO RUNS OF          
134100*                    THE SAME CASE PRODUCE AN IDENTICAL SUMMARY           
134200*                    RECORD.                                              
134300*                                                                         
134400 4500-BUILD-SUPPORTING-LIST.                                              
134500     MOVE 0 TO CS-SUPPORTING-COUNT                                        
134600     PERFORM 4510-ADD-FIRED-SUPPORTING THRU 4510-EXIT                     
134700         VARYING W6-IDX FROM 1 BY 1 UNTIL W6-IDX > WK-FIRED-COUNT         
134800     IF CS-MAIN-DRIVER = 'LAYERING_ACTIVITY'                              
134900         PERFORM 4520-ADD-LAYERING-INFERRED THRU 4520-EXIT                
135000             VARYING WK-K FROM 1 BY 1 UNTIL WK-K > 3                      
135100     ELSE                                                                 
135200         IF CS-MAIN-DRIVER = 'FUNNELING_ACTIVITY'                         
135300             PERFORM 4530-ADD-FUNNEL-INFERRED THRU 4530-EXIT              
135400                 VARYING WK-K FROM 1 BY 1 UNTIL WK-K > 3                  
135500         ELSE                                                             
135600             IF CS-MAIN-DRIVER = 'INBOUND_SMURFING'                       
135700                 PERFORM 4540-ADD-SMURF-INFERRED THRU 4540-EXIT           
135800                     VARYING WK-K FROM 1 BY 1 UNTIL WK-K > 2              
135900             END-IF                                                       
136000         END-IF                                                           
136100     END-IF                                                               
136200     PERFORM 4550-SORT-SUPPORTING-LIST THRU 4550-EXIT.                    
136300 4500-EXIT.                                                               
136400     EXIT.                                                                
136500*                                                                         
136600 4510-ADD-FIRED-SUPPORTING.                                               
136700     IF WF-PATTERN-CODE(W6-IDX) NOT = CS-MAIN-DRIVER                      
136800         MOVE WF-PATTERN-CODE(W6-IDX) TO WK-SORT-SWAP                     
136900         PERFORM 4515-APPEND-SUPPORTING THRU 4515-EXIT                    
137000     END-IF.                                                              
137100 4510-EXIT.                                                               
137200     EXIT.                                                                
137300*                                                                         
137400 4515-APPEND-SUPPORTING.                                                  
137500     MOVE 'N' TO WK-DUP-FOUND-SW                                          
137600     PERFORM 4516-CHECK-SUPPORTING-DUP THRU 4516-EXIT                     
137700         VARYING WK-SUBSCRIPT-1 FROM 1 BY 1                               
137800         UNTIL WK-SUBSCRIPT-1 > CS-SUPPORTING-COUNT                       
137900             OR WK-DUP-FOUND-SW = 'Y'                                     
138000     IF WK-DUP-FOUND-SW = 'N' AND CS-SUPPORTING-COUNT < 12                
138100         ADD 1 TO CS-SUPPORTING-COUNT                                     
138200         MOVE WK-SORT-SWAP TO CS-SUPPORTING(CS-SUPPORTING-COUNT)          
138300     END-IF.                                                              
138400 4515-EXIT.                                                               
138500     EXIT.                                                                
138600*                                                                         
138700 4516-CHECK-SUPPORTING-DUP.                                               
138800     IF CS-SUPPORTING(WK-SUBSCRIPT-1) = WK-SORT-SWAP                      
138900         MOVE 'Y' TO WK-DUP-FOUND-SW                                      
139000     END-IF.                                                              
139100 4516-EXIT.                                                               
139200     EXIT.                                                                
139300*                                                                         
139400 4520-ADD-LAYERING-INFERRED.                                              
139500     MOVE WE-LAYERING-SUPPORT-CODE(WK-K) TO WK-SORT-SWAP                  
139600     PERFORM 4515-APPEND-SUPPORTING THRU 4515-EXIT.                       
139700 4520-EXIT.                                                               
139800     EXIT.                                                                
139900*                                                                         
140000 4530-ADD-FUNNEL-INFERRED.                                                
140100     MOVE WE-FUNNEL-SUPPORT-CODE(WK-K) TO WK-SORT-SWAP                    
140200     PERFORM 4515-APPEND-SUPPORTING THRU 4515-EXIT.                       
140300 4530-EXIT.                                                               
140400     EXIT.                                                                
140500*                                                                         
140600 4540-ADD-SMURF-INFERRED.                                                 
140700     MOVE WE-SMURF-SUPPORT-CODE(WK-K) TO WK-SORT-SWAP                     
140800     PERFORM 4515-APPEND-SUPPORTING THRU 4515-EXIT.                       
140900 4540-EXIT.                                                               
141000     EXIT.                                                                
141100*                                                                         
141200 4550-SORT-SUPPORTING-LIST.                                               
141300     IF CS-SUPPORTING-COUNT > 1                                           
141400         PERFORM 4560-BUBBLE-PASS THRU 4560-EXIT                          
141500             VARYING WK-SUBSCRIPT-1 FROM 1 BY 1                           
141600             UNTIL WK-SUBSCRIPT-1 > CS-SUPPORTING-COUNT - 1               
141700     END-IF.                                                              
141800 4550-EXIT.                                                               
141900     EXIT.                                                                
142000*                                                                         
142100 4560-BUBBLE-PASS.                                                        
142200     PERFORM 4570-BUBBLE-COMPARE THRU 4570-EXIT                           
142300         VARYING WK-SUBSCRIPT-2 FROM 1 BY 1                               
142400         UNTIL WK-SUBSCRIPT-2 >                                           
142500             CS-SUPPORTING-COUNT - WK-SUBSCRIPT-1.                        
142600 4560-EXIT.                                                               
142700     EXIT.                                                                
142800*                                                                         
142900 4570-BUBBLE-COMPARE.                                                     
143000     IF CS-SUPPORTING(WK-SUBSCRIPT-2) >                                   
143100             CS-SUPPORTING(WK-SUBSCRIPT-2 + 1)                            
143200         MOVE CS-SUPPORTING(WK-SUBSCRIPT-2) TO WK-SORT-SWAP               
143300         MOVE CS-SUPPORTING(WK-SUBSCRIPT-2 + 1)                           
143400             TO CS-SUPPORTING(WK-SUBSCRIPT-2)                             
143500         MOVE WK-SORT-SWAP TO CS-SUPPORTING(WK-SUBSCRIPT-2 + 1)           
143600     END-IF.                                                              
143700 4570-EXIT.                                                               
143800     EXIT.                                                                
143900*                                                                         
144000 4900-WRITE-SUMMARY-FILE.                                                 
144100     SET RECORD-TYPE-DETAIL TO TRUE                                       
144200     MOVE WK-RISK-SCORE TO CS-RISK-SCORE                                  
144300     WRITE AML-SUMREC.                                                    
144400 4900-EXIT.                                                               
144500     EXIT.                                                                
144600*                                                                         
144700*    --- UNIT D - THE FIVE-SECTION SAR NARRATIVE REPORT ---               
144800*                                                                         
144900 5000-BUILD-SAR-NARRATIVE.                                                
145000     PERFORM 5010-WRITE-TITLE THRU 5010-EXIT                              
145100     PERFORM 5100-SECTION-SUMMARY THRU 5100-EXIT                          
145200     PERFORM 5055-WRITE-BLANK-LINE THRU 5055-EXIT                         
145300     PERFORM 5200-SECTION-WHAT-HAPPENED THRU 5200-EXIT                    
145400     PERFORM 5055-WRITE-BLANK-LINE THRU 5055-EXIT                         
145500     PERFORM 5300-SECTION-RED-FLAGS THRU 5300-EXIT                        
145600     PERFORM 5055-WRITE-BLANK-LINE THRU 5055-EXIT                         
145700     PERFORM 5400-SECTION-TRANSACTION-SUMMARY THRU 5400-EXIT              
145800     PERFORM 5055-WRITE-BLANK-LINE THRU 5055-EXIT                         
145900     PERFORM 5500-SECTION-RECOMMENDATION THRU 5500-EXIT.                  
146000 5000-EXIT.                                                               
146100     EXIT.                                                                
146200*                                                                         
146300 5010-WRITE-TITLE.                                                        
146400     MOVE 'AML Case Summary' TO WK-EXAMPLE-LINE                           
146500     PERFORM 5050-WRITE-SAR-LINE THRU 5050-EXIT                           
146600     PERFORM 5055-WRITE-BLANK-LINE THRU 5055-EXIT.                        
146700 5010-EXIT.                                                               
146800     EXIT.                                                                
146900*                                                                         
147000 5050-WRITE-SAR-LINE.                                                     
147100     MOVE ' ' TO SR-CARRIAGE-CONTROL                                      
147200     MOVE WK-EXAMPLE-LINE TO SR-TEXT-LINE                                 
147300     WRITE SR-PRINT-LINE.                                                 
147400 5050-EXIT.                                                               
147500     EXIT.                                                                
147600*                                                                         
147700 5055-WRITE-BLANK-LINE.                                                   
147800     MOVE ' ' TO SR-CARRIAGE-CONTROL                                      
147900     MOVE SPACES TO SR-TEXT-LINE                                          
148000     WRITE SR-PRINT-LINE.                                                 
148100 5055-EXIT.                                                               
148200     EXIT.                                                                
148300*                                                                         
148400 5100-SECTION-SUMMARY.                                                    
148500     MOVE '1. Summary of Activity' TO WK-EXAMPLE-LINE                     
148600     PERFORM 5050-WRITE-SAR-LINE THRU 5050-EXIT                           
148700     IF WK-TABLE-COUNT = 0                                                
148800         MOVE 'No transactions were available for this customer'          
148900             TO WK-EXAMPLE-LINE                                           
149000     ELSE                                                                 
149100         MOVE 'A review of this account''s activity was done.'            
149200             TO WK-EXAMPLE-LINE                                           
149300     END-IF                                                               
149400     PERFORM 5050-WRITE-SAR-LINE THRU 5050-EXIT.                          
149500 5100-EXIT.                                                               
149600     EXIT.                                                                
149700*                                                                         
149800 5200-SECTION-WHAT-HAPPENED.                                              
149900     MOVE '2. What Happened (Factual Description)'                        
150000         TO WK-EXAMPLE-LINE                                               
150100     PERFORM 5050-WRITE-SAR-LINE THRU 5050-EXIT                           
150200     IF WK-TABLE-COUNT = 0                                                
150300         MOVE '- No transaction-level details are available.'             
150400             TO WK-EXAMPLE-LINE                                           
150500         PERFORM 5050-WRITE-SAR-LINE THRU 5050-EXIT                       
150600     ELSE                                                                 
150700         MOVE 'Selected example transactions include:'                    
150800             TO WK-EXAMPLE-LINE                                           
150900         PERFORM 5050-WRITE-SAR-LINE THRU 5050-EXIT                       
151000         PERFORM 5250-WRITE-EXAMPLE-BULLETS THRU 5250-EXIT                
151100     END-IF.                                                              
151200 5200-EXIT.                                                               
151300     EXIT.                                                                
151400*                                                                         
151500 5250-WRITE-EXAMPLE-BULLETS.                                              
151600     MOVE 0 TO WK-EXAMPLE-COUNT                                           
151700     PERFORM 5260-WRITE-ONE-EXAMPLE THRU 5260-EXIT                        
151800         VARYING W4-IDX FROM 1 BY 1                                       
151900         UNTIL W4-IDX > WK-TABLE-COUNT OR WK-EXAMPLE-COUNT >= 5.          
152000 5250-EXIT.                                                               
152100     EXIT.                                                                
152200*                                                                         
152300 5260-WRITE-ONE-EXAMPLE.                                                  
152400     ADD 1 TO WK-EXAMPLE-COUNT                                            
152500     PERFORM 5270-FORMAT-EXAMPLE-LINE THRU 5270-EXIT                      
152600     PERFORM 5050-WRITE-SAR-LINE THRU 5050-EXIT.                          
152700 5260-EXIT.                                                               
152800     EXIT.                                                                
152900*                                                                         
153000 5270-FORMAT-EXAMPLE-LINE.                                                
153100     MOVE SPACES TO WK-EXAMPLE-LINE                                       
153200     IF WT-DIRECTION(W4-IDX) = 'inbound'                                  
153300         MOVE 'credit' TO WK-FLOW-WORD                                    
153400     ELSE                                                                 
153500         IF WT-DIRECTION(W4-IDX) = 'outbound'                             
153600             MOVE 'debit' TO WK-FLOW-WORD                                 
153700         ELSE                                                             
153800             MOVE 'transaction' TO WK-FLOW-WORD                           
153900         END-IF                                                           
154000     END-IF                                                               
154100     MOVE WT-TYPE(W4-IDX) TO WK-CHANNEL-UPPER                             
154200     INSPECT WK-CHANNEL-UPPER CONVERTING                                  
154300         'abcdefghijklmnopqrstuvwxyz'                                     
154400      TO  'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                    
154500     IF WK-CHANNEL-UPPER = SPACES                                         
154600         MOVE 'UNKNOWN' TO WK-CHANNEL-UPPER                               
154700     END-IF                                                               
154800     MOVE WT-AMOUNT(W4-IDX) TO WK-AMOUNT-EDIT                             
154900     STRING                                                               
155000         WT-DATE-TEXT(W4-IDX)   DELIMITED BY SIZE                         
155100         ' - '                  DELIMITED BY SIZE                         
155200         WK-FLOW-WORD           DELIMITED BY SPACE                        
155300         ' of $'                DELIMITED BY SIZE                         
155400         WK-AMOUNT-EDIT         DELIMITED BY SIZE                         
155500         ' via '                DELIMITED BY SIZE                         
155600         WK-CHANNEL-UPPER       DELIMITED BY SPACE                        
155700         ' - '                  DELIMITED BY SIZE                         
155800         WT-DETAILS(W4-IDX)     DELIMITED BY SIZE                         
155900             INTO WK-EXAMPLE-LINE                                         
156000     END-STRING.                                                          
156100 5270-EXIT.                                                               
156200     EXIT.                                                                
156300*                                                                         
156400 5300-SECTION-RED-FLAGS.                                                  
156500     MOVE '3. Why It Is Suspicious (Red Flags)' TO WK-EXAMPLE-LINE        
156600     PERFORM 5050-WRITE-SAR-LINE THRU 5050-EXIT                           
156700     IF WK-FIRED-COUNT = 0                                                
156800         MOVE 'No rule-based red flags were identified.'                  
156900             TO WK-EXAMPLE-LINE                                           
157000         PERFORM 5050-WRITE-SAR-LINE THRU 5050-EXIT                       
157100     ELSE                                                                 
157200         MOVE 'The following rule-based patterns were detected:'          
157300             TO WK-EXAMPLE-LINE                                           
157400         PERFORM 5050-WRITE-SAR-LINE THRU 5050-EXIT                       
157500         PERFORM 5350-WRITE-ONE-PATTERN-BULLET THRU 5350-EXIT             
157600             VARYING W6-IDX FROM 1 BY 1                                   
157700             UNTIL W6-IDX > WK-FIRED-COUNT                                
157800     END-IF.                                                              
157900 5300-EXIT.                                                               
158000     EXIT.                                                                
158100*                                                                         
158200 5350-WRITE-ONE-PATTERN-BULLET.                                           
158300     MOVE SPACES TO WK-EXAMPLE-LINE                                       
158400     STRING '- '                    DELIMITED BY SIZE                     
158500            WF-PATTERN-CODE(W6-IDX) DELIMITED BY SPACE                    
158600                INTO WK-EXAMPLE-LINE                                      
158700     END-STRING                                                           
158800     PERFORM 5050-WRITE-SAR-LINE THRU 5050-EXIT.                          
158900 5350-EXIT.                                                               
159000     EXIT.                                                                
159100*                                                                         
159200 5400-SECTION-TRANSACTION-SUMMARY.                                        
159300     MOVE '4. Transaction Summary (Selected Examples)'                    
159400         TO WK-EXAMPLE-LINE                                               
159500     PERFORM 5050-WRITE-SAR-LINE THRU 5050-EXIT                           
159600     IF WK-TABLE-COUNT = 0                                                
159700         MOVE '- No transactions to summarize.' TO WK-EXAMPLE-LINE        
159800         PERFORM 5050-WRITE-SAR-LINE THRU 5050-EXIT                       
159900     ELSE                                                                 
160000         PERFORM 5250-WRITE-EXAMPLE-BULLETS THRU 5250-EXIT                
160100     END-IF.                                                              
160200 5400-EXIT.                                                               
160300     EXIT.                                                                
160400*                                                                         
160500 5500-SECTION-RECOMMENDATION.                                             
160600     MOVE '5. Final Recommendation' TO WK-EXAMPLE-LINE                    
160700     PERFORM 5050-WRITE-SAR-LINE THRU 5050-EXIT                           
160800     IF WK-FIRED-COUNT > 0 AND                                            
160900         (CS-RISK-BAND = 'High  ' OR CS-RISK-BAND = 'Medium')             
161000         MOVE                                                             
161100     'Based on the activity and red flags above, a Suspicious'            
161200             TO WK-EXAMPLE-LINE                                           
161300         PERFORM 5050-WRITE-SAR-LINE THRU 5050-EXIT                       
161400         MOVE 'Activity Report is recommended for this customer.'         
161500             TO WK-EXAMPLE-LINE                                           
161600     ELSE                                                                 
161700         MOVE                                                             
161800     'Based on the activity above, a Suspicious Activity Report'          
161900             TO WK-EXAMPLE-LINE                                           
162000         PERFORM 5050-WRITE-SAR-LINE THRU 5050-EXIT                       
162100         MOVE 'is not recommended for this customer at this time.'        
162200             TO WK-EXAMPLE-LINE                                           
162300     END-IF                                                               
162400     PERFORM 5050-WRITE-SAR-LINE THRU 5050-EXIT.                          
162500 5500-EXIT.                                                               
162600     EXIT.                                                                
162700*                                                                         
162800 9000-TERMINATE-JOB.                                                      
162900     CLOSE TRANSACTION-FILE                                               
163000     CLOSE PATTERN-FILE                                                   
163100     CLOSE SUMMARY-FILE                                                   
163200     CLOSE SAR-REPORT.                                                    
163300 9000-EXIT.                                                               
163400     EXIT.                                                                
